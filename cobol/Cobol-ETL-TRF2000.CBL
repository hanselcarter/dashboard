000100***************************************************************** 
000200** TRF2000 -- BATCH TRANSFORMATION ENGINE AND PIPELINE DRIVER.  * 
000300** READS A FIXED SET OF SALES-TRANSACTION RECORDS AND ONE OR    * 
000400** MORE TRANSFORM-REQUEST RECORDS (PARMS) AND APPLIES THE       * 
000500** REQUESTED AGGREGATE, FILTER, NORMALIZE OR PIVOT STEPS IN     * 
000600** SEQUENCE, CHAINING EACH STEP'S OUTPUT INTO THE NEXT STEP'S   * 
000700** INPUT.  RESULTS AND PER-STEP METADATA ARE WRITTEN FOR        * 
000800** RPT4000 TO FORMAT.                                           * 
000900**                                                               *
001000** MERIDIAN DATA SERVICES, INC. -- APPLICATIONS PROGRAMMING.    * 
001100***************************************************************** 
001200 IDENTIFICATION DIVISION.                                         
001300 PROGRAM-ID.    TRF2000.                                          
001400 AUTHOR.        W D BRANNIGAN.                                    
001500 INSTALLATION.  MERIDIAN DATA SERVICES, INC.                      
001600 DATE-WRITTEN.  APRIL 1996.                                       
001700 DATE-COMPILED.                                                   
001800 SECURITY.      COMPANY CONFIDENTIAL -- INTERNAL USE ONLY.        
001900***************************************************************** 
002000** CHANGE LOG.                                                   *
002100** DATE       BY   TKT/REQ   DESCRIPTION                         *
002200** ---------- ---- --------  ------------------------------------*
002300** 1996-04-02 WDB  ------    ORIGINAL PROGRAM.  SINGLE-STEP      *
002400**                           AGGREGATE AND FILTER ONLY.          *
002500** 1996-05-14 WDB  ------    ADDED NORMALIZE TRANSFORM.          *
002600** 1996-07-01 WDB  ------    ADDED PIVOT TRANSFORM.              *
002700** 1996-09-23 WDB  ------    ADDED BATCH PIPELINE CHAINING SO    *
002800**                           MULTIPLE STEPS CAN BE RUN IN ONE    *
002900**                           JOB STEP WITHOUT INTERMEDIATE       *
003000**                           DATASETS.                           *
003100** 1997-03-11 WDB  1811      CORRECTED SAMPLE STD DEV TO USE     *
003200**                           N-1 DIVISOR, NOT N.  OLD RESULTS    *
003300**                           WERE UNDERSTATED.                   *
003400** 1997-09-30 WDB  2209      AGGREGATE NOW ACCEPTS A SECOND      *
003500**                           GROUP-BY KEY FOR REGIONAL REPORTS.  *
003600** 1998-02-18 WDB  2260      FILTER "CONTAINS" AND "IN" ADDED.   *
003700** 1998-11-19 WDB  ------    Y2K REVIEW OF ALL DATE FIELDS.      *
003800**                           TR-DATE IS ALREADY 4-DIGIT YEAR,    *
003900**                           STORED AS TEXT AND NEVER COMPARED   *
004000**                           NUMERICALLY BY THIS PROGRAM.  NO    *
004100**                           CODE CHANGE REQUIRED.               *
004200** 1999-02-08 RJH  ------    Y2K SIGN-OFF ATTACHED TO JOB        *
004300**                           DOCUMENTATION.  SEE ABOVE ENTRY.    *
004400** 2001-07-23 RJH  3001      NORMALIZE "ROBUST" METHOD ADDED.    *
004500**                           FILTER "IN" VALUE LIST WIDENED.     *
004600**                           RUN-METADATA NOW CARRIES AN ERROR   *
004700**                           LINE WHEN A STEP IS REJECTED.       *
004800** 2003-06-10 RJH  4417      WIDENED SALES AMOUNT FIELDS FOR     *
004900**                           LARGE REGIONAL PROMOTIONS.          *
005000** 2004-12-01 RJH  5120      PIVOT CELL TABLE WIDENED TO 10      *
005100**                           DISTINCT COLUMN VALUES.             *
005200** 2008-08-04 RJH  6650      ADDED UPSI-0 DRY-RUN SWITCH SO      *
005300**                           OPERATIONS CAN VALIDATE A PARM DECK *
005400**                           WITHOUT WRITING OVER YESTERDAY'S    *
005500**                           RESULT FILE.                        *
005600***************************************************************** 
005700 ENVIRONMENT DIVISION.                                            
005800 CONFIGURATION SECTION.                                           
005900 SOURCE-COMPUTER.   IBM-4341.                                     
006000 OBJECT-COMPUTER.   IBM-4341.                                     
006100 SPECIAL-NAMES.                                                   
006200     C01 IS TOP-OF-FORM                                           
006300     CLASS DIGITS-CLASS IS "0" THRU "9"                           
006400     UPSI-0 ON STATUS IS DRY-RUN-REQUESTED                     
006500            OFF STATUS IS DRY-RUN-NOT-REQUESTED.               
006600 INPUT-OUTPUT SECTION.                                            
006700 FILE-CONTROL.                                                    
006800     SELECT TRANSACT-FILE   ASSIGN TO TRANSACT                    
006900            ORGANIZATION IS LINE SEQUENTIAL                       
007000            FILE STATUS IS TRANSACT-STATUS.                    
007100     SELECT STEP-PARM-FILE  ASSIGN TO PARMFILE                    
007200            ORGANIZATION IS LINE SEQUENTIAL                       
007300            FILE STATUS IS PARM-STATUS.                        
007400     SELECT RESULT-FILE     ASSIGN TO RESULT                      
007500            ORGANIZATION IS LINE SEQUENTIAL                       
007600            FILE STATUS IS RESULT-STATUS.                      
007700     SELECT RUN-META-FILE   ASSIGN TO RUNMETA                     
007800            ORGANIZATION IS LINE SEQUENTIAL                       
007900            FILE STATUS IS RUN-META-STATUS.                    
008000     SELECT SORTWORK        ASSIGN TO SORTWK1.                    
008100*                                                                 
008200 DATA DIVISION.                                                   
008300 FILE SECTION.                                                    
008400***************************************************************** 
008500** TRANSACT-FILE -- INPUT SALES TRANSACTIONS FOR THIS RUN.      * 
008600***************************************************************** 
008700 FD  TRANSACT-FILE                                                
008800     LABEL RECORDS ARE STANDARD                                   
008900     RECORD CONTAINS 50 CHARACTERS.                               
009000 01  TRANSACT-FILE-RECORD           PIC X(50).                    
009100*                                                                 
009200***************************************************************** 
009300** STEP-PARM-FILE -- ONE TRANSFORM-REQUEST RECORD PER PIPELINE  * 
009400** STEP, IN THE ORDER THE STEPS ARE TO BE RUN.                  * 
009500***************************************************************** 
009600 FD  STEP-PARM-FILE                                               
009700     LABEL RECORDS ARE STANDARD                                   
009800     RECORD CONTAINS 180 CHARACTERS.                              
009900 01  STEP-PARM-FILE-RECORD          PIC X(180).                   
010000*                                                                 
010100***************************************************************** 
010200** RESULT-FILE -- OUTPUT ROWS OF THE LAST TRANSFORM STEP RUN.   * 
010300***************************************************************** 
010400 FD  RESULT-FILE                                                  
010500     LABEL RECORDS ARE STANDARD                                   
010600     RECORD CONTAINS 130 CHARACTERS.                              
010700 01  RESULT-FILE-RECORD             PIC X(130).                   
010800*                                                                 
010900***************************************************************** 
011000** RUN-META-FILE -- SUMMARY, PER-STEP, TOTAL AND ERROR LINES    * 
011100** FOR RPT4000 TO READ.                                         * 
011200***************************************************************** 
011300 FD  RUN-META-FILE                                                
011400     LABEL RECORDS ARE STANDARD                                   
011500     RECORD CONTAINS 93 CHARACTERS.                               
011600 01  RUN-META-FILE-RECORD           PIC X(93).                    
011700*                                                                 
011800***************************************************************** 
011900** SORTWORK -- SORT WORK FILE USED TO GROUP THE CURRENT SET FOR * 
012000** THE AGGREGATE TRANSFORM.  SAME TECHNIQUE AS THE OLD SRT1000  * 
012100** MASTER-SORT JOB, CARRIED FORWARD HERE FOR GROUP-BY WORK.     * 
012200***************************************************************** 
012300 SD  SORTWORK.                                                    
012400 01  SORT-WORK-RECORD.                                            
012500     05  SW-KEY-1                   PIC X(10).                    
012600     05  SW-KEY-2                   PIC X(10).                    
012700     05  SW-SALES                   PIC S9(7)V99.                 
012800     05  SW-QUANTITY                 PIC S9(5)V99.                
012900     05  FILLER                     PIC X(04).                    
013000*                                                                 
013100 WORKING-STORAGE SECTION.                                         
013200***************************************************************** 
013300** COPYBOOKS -- RECORD LAYOUTS SHARED WITH RPT4000.             * 
013400***************************************************************** 
013500 01  TRANSACTION-RECORD.                                       
013600     COPY "Cobol-Copy-Salerec.cpy".                               
013700*                                                                 
013800 01  TRANSFORM-REQUEST-RECORD.                                 
013900     COPY "Cobol-Copy-Rptparm.cpy".                               
014000*                                                                 
014100 01  RESULT-RECORD.                                            
014200     COPY "Cobol-Copy-Rptresl.cpy".                               
014300*                                                                 
014400 01  RUN-METADATA-RECORD.                                      
014500     COPY "Cobol-Copy-Rptmeta.cpy".                               
014600*                                                                 
014700***************************************************************** 
014800** PROGRAM SWITCHES.                                             *
014900***************************************************************** 
015000 01  PROGRAM-SWITCHES.                                         
015100     05  TRANSACT-EOF-SW          PIC X(01)   VALUE "N".       
015200         88  TRANSACT-EOF                     VALUE "Y".       
015300     05  PARM-EOF-SW              PIC X(01)   VALUE "N".       
015400         88  PARM-EOF                         VALUE "Y".       
015500     05  SORT-EOF-SW              PIC X(01)   VALUE "N".       
015600         88  SORT-EOF                         VALUE "Y".       
015700     05  PIPELINE-ABORT-SW        PIC X(01)   VALUE "N".       
015800         88  PIPELINE-ABORTED                 VALUE "Y".       
015900     05  STEP-FAILED-SW           PIC X(01)   VALUE "N".       
016000         88  STEP-FAILED                      VALUE "Y".       
016100     05  CURRENT-SET-SHAPE-SW     PIC X(10) VALUE "SALES     ".
016200         88  SHAPE-IS-SALES              VALUE "SALES     ".   
016300         88  SHAPE-IS-FILTERED           VALUE "FILTERED  ".   
016400         88  SHAPE-IS-AGGREGATE          VALUE "AGGREGATE ".   
016500         88  SHAPE-IS-NORMALIZED         VALUE "NORMALIZED".   
016600         88  SHAPE-IS-PIVOTED            VALUE "PIVOTED   ".   
016700     05  RESULT-WRITTEN-SW        PIC X(01) VALUE "N".         
016800         88  RESULT-ALREADY-WRITTEN      VALUE "Y".            
016900*                                                                 
017000***************************************************************** 
017100** FILE STATUS FIELDS.                                           *
017200***************************************************************** 
017300 01  FILE-STATUS-FIELDS.                                       
017400     05  TRANSACT-STATUS          PIC X(02)   VALUE SPACES.    
017500     05  PARM-STATUS              PIC X(02)   VALUE SPACES.    
017600     05  RESULT-STATUS            PIC X(02)   VALUE SPACES.    
017700     05  RUN-META-STATUS          PIC X(02)   VALUE SPACES.    
017800*                                                                 
017900***************************************************************** 
018000** ROW COUNTS AND SUBSCRIPTS -- ALL COMP PER SHOP STANDARD.      *
018100***************************************************************** 
018200 01  ROW-COUNTS COMP.                                          
018300     05  ORIGINAL-ROW-COUNT        PIC S9(7)   VALUE ZERO.     
018400     05  CURRENT-SET-COUNT         PIC S9(7)   VALUE ZERO.     
018500     05  NEXT-SET-COUNT            PIC S9(7)   VALUE ZERO.     
018600     05  RESULT-ROW-COUNT          PIC S9(7)   VALUE ZERO.     
018700     05  STEP-INPUT-COUNT          PIC S9(7)   VALUE ZERO.     
018800     05  STEP-OUTPUT-COUNT         PIC S9(7)   VALUE ZERO.     
018900     05  GROUP-COUNT               PIC S9(5)   VALUE ZERO.     
019000*                                                                 
019100 01  SUBSCRIPTS COMP.                                          
019200     05  CS-SUB                    PIC S9(5)   VALUE ZERO.     
019300     05  NS-SUB                    PIC S9(5)   VALUE ZERO.     
019400     05  GRP-SUB                   PIC S9(5)   VALUE ZERO.     
019500     05  COL-SUB                   PIC S9(3)   VALUE ZERO.     
019600     05  VAL-SUB                   PIC S9(5)   VALUE ZERO.     
019700     05  COND-SUB                  PIC S9(3)   VALUE ZERO.     
019800*                                                                 
019900***************************************************************** 
020000** ERROR AND MESSAGE FIELDS.                                    * 
020100***************************************************************** 
020200 01  ERROR-FIELDS.                                             
020300     05  ERROR-MESSAGE             PIC X(47)   VALUE SPACES.   
020400     05  STEP-MESSAGE              PIC X(30)   VALUE SPACES.   
020500*                                                                 
020600***************************************************************** 
020700** TODAY'S DATE -- ACCEPT FROM DATE, NOT FUNCTION CURRENT-DATE. * 
020800***************************************************************** 
020900 01  TODAY-DATE.                                               
021000     05  TODAY-YY                  PIC 9(02).                  
021100     05  TODAY-MM                  PIC 9(02).                  
021200     05  TODAY-DD                  PIC 9(02).                  
021300*                                                                 
021400 01  TODAY-DATE-R REDEFINES TODAY-DATE                      
021500                                      PIC 9(06).                  
021600***************************************************************** 
021700** CURRENT-SET TABLE -- THE ROW SET THE PIPELINE IS CURRENTLY   * 
021800** WORKING ON.  LOADED FROM TRANSACT-FILE FOR STEP 1 AND FROM   * 
021900** THE PRIOR STEP'S RESULT-RECORD AREA FOR EVERY STEP AFTER.    * 
022000** SIZE MATCHES THE 10,000 ROW CAP SET BY THE ETL DESIGN NOTE.  * 
022100***************************************************************** 
022200 01  CURRENT-SET-TABLE.                                        
022300     05  CS-ENTRY OCCURS 10000 TIMES                           
022400                     INDEXED BY CS-IDX.                        
022500         10  CS-DATE               PIC X(10).                  
022600         10  CS-REGION             PIC X(10).                  
022700         10  CS-PRODUCT            PIC X(10).                  
022800         10  CS-SALES              PIC S9(7)V9(06).     
022900         10  CS-QUANTITY           PIC S9(5)V9(06).     
023000*                                                                 
023100***************************************************************** 
023200** NEXT-SET TABLE -- WHERE A STEP BUILDS ITS OUTPUT BEFORE IT   * 
023300** IS MOVED DOWN OVER THE CURRENT SET FOR THE NEXT STEP.        * 
023400***************************************************************** 
023500 01  NEXT-SET-TABLE.                                           
023600     05  NS-ENTRY OCCURS 10000 TIMES                           
023700                     INDEXED BY NS-IDX.                        
023800         10  NS-DATE               PIC X(10).                  
023900         10  NS-REGION             PIC X(10).                  
024000         10  NS-PRODUCT            PIC X(10).                  
024100         10  NS-SALES              PIC S9(7)V9(06).     
024200         10  NS-QUANTITY           PIC S9(5)V9(06).     
024300*                                                                 
024400***************************************************************** 
024500** AGGREGATE WORK AREAS.                                         *
024600***************************************************************** 
024700 01  AGGREGATE-WORK.                                           
024800     05  AG-KEY-1                  PIC X(10).                  
024900     05  AG-KEY-2                  PIC X(10).                  
025000     05  AG-TWO-KEY-SW             PIC X(01)    VALUE "N".     
025100         88  AG-TWO-KEYS                       VALUE "Y".      
025200     05  AG-SALES-FUNC-CODE        PIC X(05)    VALUE SPACES.  
025300     05  AG-QTY-FUNC-CODE          PIC X(05)    VALUE SPACES.  
025400     05  AG-SALES-FUNC-SET-SW      PIC X(01)    VALUE "N".     
025500         88  AG-SALES-FUNC-SET                 VALUE "Y".      
025600     05  AG-QTY-FUNC-SET-SW        PIC X(01)    VALUE "N".     
025700         88  AG-QTY-FUNC-SET                   VALUE "Y".      
025800*                                                                 
025900***************************************************************** 
026000** AGGREGATE-VALUE WORK -- PARAMETERS/RESULT FOR THE SHARED     * 
026100** 460-COMPUTE-AGGREGATE-VALUE PARAGRAPH.                        *
026200***************************************************************** 
026300 01  AGV-WORK.                                                 
026400     05  AGV-FUNC-CODE             PIC X(05).                  
026500     05  AGV-COUNT                 PIC S9(7)      COMP.        
026600     05  AGV-SUM                   PIC S9(13)V99.      
026700     05  AGV-SUMSQ                 PIC S9(17)V99.      
026800     05  AGV-MIN                   PIC S9(7)V99.      
026900     05  AGV-MAX                   PIC S9(7)V99.      
027000     05  AGV-RESULT                PIC S9(9)V99.      
027100*                                                                 
027200***************************************************************** 
027300** GROUP TABLE -- ONE ENTRY PER DISTINCT AG-KEY-1/AG-KEY-2       *
027400** COMBINATION, BUILT WHILE READING THE SORTED CURRENT SET.      *
027500** ACCUMULATORS ARE KEPT FOR EVERY FUNCTION SO A SINGLE PASS     *
027600** SERVES WHICHEVER FUNCTIONS WERE REQUESTED.                    *
027700***************************************************************** 
027800 01  GROUP-TABLE.                                              
027900     05  GRP-ENTRY OCCURS 2000 TIMES                           
028000                      INDEXED BY GRP-IDX.                      
028100         10  GRP-KEY-1             PIC X(10).                  
028200         10  GRP-KEY-2             PIC X(10).                  
028300         10  GRP-COUNT             PIC S9(7)   COMP.           
028400         10  GRP-SALES-SUM         PIC S9(9)V99.        
028500         10  GRP-SALES-SUMSQ       PIC S9(13)V99.       
028600         10  GRP-SALES-MIN         PIC S9(7)V99.        
028700         10  GRP-SALES-MAX         PIC S9(7)V99.        
028800         10  GRP-QTY-SUM           PIC S9(7)V99.        
028900         10  GRP-QTY-SUMSQ         PIC S9(11)V99.       
029000         10  GRP-QTY-MIN           PIC S9(5)V99.        
029100         10  GRP-QTY-MAX           PIC S9(5)V99.        
029200*                                                                 
029300***************************************************************** 
029400** SORT CONTROL FIELDS -- CURRENT/PRIOR KEY FOR THE CONTROL      *
029500** BREAK READING THE SORTED OUTPUT OF SORTWORK.                  *
029600***************************************************************** 
029700 01  SORT-CONTROL-FIELDS.                                      
029800     05  PRIOR-KEY-1               PIC X(10)   VALUE SPACES.   
029900     05  PRIOR-KEY-2               PIC X(10)   VALUE SPACES.   
030000     05  FIRST-GROUP-SW            PIC X(01)   VALUE "Y".      
030100         88  FIRST-GROUP                       VALUE "Y".      
030200*                                                                 
030300***************************************************************** 
030400** SAMPLE STANDARD DEVIATION WORK -- NEWTON-RAPHSON SQUARE ROOT. *
030500** NO FUNCTION SQRT IS USED ON THIS SYSTEM.                      *
030600***************************************************************** 
030700 01  STD-DEV-WORK.                                             
030800     05  SD-VARIANCE               PIC S9(13)V9(6).     
030900     05  SD-ESTIMATE               PIC S9(9)V9(6).     
031000     05  SD-PRIOR-ESTIMATE         PIC S9(9)V9(6).     
031100     05  SD-ITERATION-COUNT        PIC S9(03)      COMP.       
031200     05  SD-DIFFERENCE             PIC S9(9)V9(6).     
031300     05  SD-RESULT                 PIC S9(9)V9(6).     
031400***************************************************************** 
031500** FILTER WORK AREAS.                                            *
031600***************************************************************** 
031700 01  FILTER-WORK.                                              
031800     05  FL-COND-COUNT             PIC 9(01)   COMP.           
031900     05  FL-CONDITION-TABLE OCCURS 4 TIMES                     
032000                              INDEXED BY FL-IDX.               
032100         10  FL-FIELD              PIC X(10).                  
032200             88  FL-FIELD-IS-DATE       VALUE "DATE      ".    
032300             88  FL-FIELD-IS-REGION     VALUE "REGION    ".    
032400             88  FL-FIELD-IS-PRODUCT    VALUE "PRODUCT   ".    
032500             88  FL-FIELD-IS-SALES      VALUE "SALES     ".    
032600             88  FL-FIELD-IS-QUANTITY   VALUE "QUANTITY  ".    
032700         10  FL-OPERATOR           PIC X(08).                  
032800             88  FL-OP-IS-EQ            VALUE "EQ      ".      
032900             88  FL-OP-IS-NE            VALUE "NE      ".      
033000             88  FL-OP-IS-GT            VALUE "GT      ".      
033100             88  FL-OP-IS-GTE           VALUE "GTE     ".      
033200             88  FL-OP-IS-LT            VALUE "LT      ".      
033300             88  FL-OP-IS-LTE           VALUE "LTE     ".      
033400             88  FL-OP-IS-CONTAINS      VALUE "CONTAINS".      
033500             88  FL-OP-IS-IN            VALUE "IN      ".      
033600         10  FL-VALUE              PIC X(20).                  
033700         10  FL-VALUE-NUMERIC REDEFINES FL-VALUE            
033800                                      PIC S9(13)V9(06).           
033900     05  FL-NUMERIC-VALUE          PIC S9(7)V99.        
034000     05  FL-ROW-NUMERIC            PIC S9(7)V99.        
034100     05  FL-ROW-TEXT               PIC X(10).                  
034200     05  FL-ROW-PASSES-SW          PIC X(01).                  
034300         88  FL-ROW-PASSES                     VALUE "Y".      
034400     05  FL-LIST-WORK              PIC X(21).                  
034500     05  FL-LIST-ITEM              PIC X(10).                  
034600     05  FL-LIST-MATCH-SW          PIC X(01).                  
034700         88  FL-LIST-MATCHED                   VALUE "Y".      
034800     05  FL-SCAN-POINTER           PIC S9(03)  COMP.           
034900     05  FL-VALUE-LENGTH           PIC S9(03)  COMP.           
035000     05  FL-SUBSTRING-START        PIC S9(03)  COMP.           
035100     05  FL-FOUND-SW               PIC X(01)   VALUE "N".      
035200         88  FL-SUBSTRING-FOUND                VALUE "Y".      
035300*                                                                 
035400***************************************************************** 
035500** NORMALIZE WORK AREAS.                                         *
035600***************************************************************** 
035700 01  NORMALIZE-WORK.                                           
035800     05  NR-METHOD                 PIC X(08).                  
035900         88  NR-IS-MIN-MAX             VALUE "MIN_MAX ".       
036000         88  NR-IS-Z-SCORE             VALUE "Z_SCORE ".       
036100         88  NR-IS-ROBUST              VALUE "ROBUST  ".       
036200     05  NR-COL-COUNT              PIC 9(01)   COMP.           
036300     05  NR-COLUMN-TABLE OCCURS 5 TIMES                        
036400                           INDEXED BY NR-COL-IDX               
036500                           PIC X(10).                             
036600     05  NR-VALUES-TABLE.                                      
036700         10  NR-VALUE OCCURS 10000 TIMES                       
036800                         INDEXED BY NR-VAL-IDX                 
036900                         PIC S9(7)V9(06).                  
037000     05  NR-SORTED-TABLE.                                      
037100         10  NR-SORTED OCCURS 10000 TIMES                      
037200                         INDEXED BY NR-SORT-IDX                
037300                         PIC S9(7)V9(06).                  
037400     05  NR-SUM                    PIC S9(11)V9(06).    
037500     05  NR-MEAN                   PIC S9(7)V9(06).    
037600     05  NR-VARIANCE               PIC S9(13)V9(06).    
037700     05  NR-STD-DEV                PIC S9(7)V9(06).    
037800     05  NR-MIN-VALUE              PIC S9(7)V9(06).    
037900     05  NR-MAX-VALUE              PIC S9(7)V9(06).    
038000     05  NR-RANGE                  PIC S9(7)V9(06).    
038100     05  NR-MEDIAN                 PIC S9(7)V9(06).    
038200     05  NR-Q1                     PIC S9(7)V9(06).    
038300     05  NR-Q3                     PIC S9(7)V9(06).    
038400     05  NR-IQR                    PIC S9(7)V9(06).    
038500     05  NR-RAW-VALUE              PIC S9(7)V9(06).    
038600     05  NR-RESULT-VALUE           PIC S9(3)V9(06).    
038700     05  NR-SWAP-VALUE             PIC S9(7)V9(06).    
038800     05  NR-MID-SUB                PIC S9(5)        COMP.      
038900     05  NR-Q1-SUB                 PIC S9(5)        COMP.      
039000     05  NR-Q3-SUB                 PIC S9(5)        COMP.      
039100*                                                                 
039200***************************************************************** 
039300** PIVOT WORK AREAS.                                             *
039400***************************************************************** 
039500 01  PIVOT-WORK.                                               
039600     05  PV-INDEX-COL              PIC X(10).                  
039700     05  PV-COLUMNS-COL            PIC X(10).                  
039800     05  PV-VALUES-COL             PIC X(10).                  
039900     05  PV-AGG-FUNC               PIC X(05).
040000         88  PV-FUNC-IS-SUM            VALUE "SUM  ".
040100         88  PV-FUNC-IS-MEAN           VALUE "MEAN ".
040200         88  PV-FUNC-IS-COUNT          VALUE "COUNT".
040300         88  PV-FUNC-IS-MIN            VALUE "MIN  ".
040400         88  PV-FUNC-IS-MAX            VALUE "MAX  ".
040500     05  PV-COL-COUNT               PIC S9(03)   COMP.         
040600     05  PV-IDX-COUNT               PIC S9(03)   COMP.         
040700     05  PV-FIELD-TEXT              PIC X(10).                 
040800     05  PV-FIELD-SELECTOR          PIC X(10).                 
040900     05  PV-COLUMN-TABLE.                                      
041000         10  PV-COLUMN-ENTRY OCCURS 10 TIMES                   
041100                           INDEXED BY PV-COL-IDX               
041200                           PIC X(10).                             
041300     05  PV-INDEX-TABLE.                                       
041400         10  PV-INDEX-ENTRY OCCURS 500 TIMES                   
041500                           INDEXED BY PV-IDX-IDX.              
041600             15  PV-INDEX-VALUE    PIC X(10).                  
041700             15  PV-CELL-SUM OCCURS 10 TIMES
041800                                INDEXED BY PV-CELL-IDX
041900                                PIC S9(9)V99.
042000             15  PV-CELL-COUNT OCCURS 10 TIMES
042100                                INDEXED BY PV-CNT-IDX
042200                                PIC S9(7)    COMP.
042300             15  PV-CELL-MIN OCCURS 10 TIMES
042400                                INDEXED BY PV-MIN-IDX
042500                                PIC S9(9)V99.
042600             15  PV-CELL-MAX OCCURS 10 TIMES
042700                                INDEXED BY PV-MAX-IDX
042800                                PIC S9(9)V99.
042900     05  PV-ROW-INDEX-VALUE        PIC X(10).                  
043000     05  PV-ROW-COLUMN-VALUE       PIC X(10).                  
043100     05  PV-ROW-CELL-AMOUNT        PIC S9(7)V99.        
043200     05  PV-FOUND-SW               PIC X(01)    VALUE "N".     
043300         88  PV-FOUND                          VALUE "Y".      
043400     05  PV-FILL-START              PIC S9(03)   COMP.         
043500***************************************************************** 
043600** SHARED ROUNDING WORK -- ROUND-HALF-UP TO 2, 4 OR 6 PLACES.   * 
043700***************************************************************** 
043800 01  ROUND-WORK.                                               
043900     05  RND-INPUT                 PIC S9(9)V9(9).      
044000     05  RND-SCALE                 PIC 9(01)      COMP.        
044100     05  RND-FACTOR                PIC S9(09).      
044200     05  RND-SHIFTED-INT           PIC S9(15).      
044300     05  RND-OUTPUT                PIC S9(9)V9(6).     
044400*                                                                 
044500***************************************************************** 
044600** BATCH PIPELINE WORK AREAS.                                    *
044700***************************************************************** 
044800 01  PIPELINE-WORK.                                            
044900     05  PIPELINE-TOTAL-STEPS      PIC S9(03)  COMP  VALUE     
045000         ZERO.                                                    
045100     05  CURRENT-STEP-NUMBER       PIC S9(03)  COMP  VALUE     
045200         ZERO.                                                    
045300     05  CURRENT-STEP-TYPE         PIC X(10).                  
045400*                                                                 
045500***************************************************************** 
045600** REDEFINES OF ROUND-WORK FOR THE THREE SCALES IN USE --     *
045700** SATISFIES THE SHOP'S "SHOW THE PICTURE THE WAY IT IS USED"    *
045800** HABIT AND KEEPS THE DISPLAY EDIT SEPARATE BY SCALE.           *
045900***************************************************************** 
046000 01  RND-2-PLACE REDEFINES RND-OUTPUT PIC S9(9)V99.         
046100 01  RND-4-PLACE REDEFINES RND-OUTPUT PIC S9(9)V9(04).      
046200*                                                                 
046300***************************************************************** 
046400** MISCELLANEOUS EDIT / DISPLAY WORK.                            *
046500***************************************************************** 
046600 01  MISC-WORK.                                                
046700     05  EDIT-FIELD-NAME           PIC X(10).                  
046800 PROCEDURE DIVISION.                                              
046900***************************************************************** 
047000** 000-RUN-TRANSFORM-PIPELINE -- MAIN LINE.                      *
047100***************************************************************** 
047200 000-RUN-TRANSFORM-PIPELINE.                                      
047300     PERFORM 100-INITIALIZE-RUN                                   
047400         THRU 100-INITIALIZE-RUN-EXIT.                            
047500     PERFORM 200-LOAD-TRANSACTION-TABLE                           
047600         THRU 200-LOAD-TRANSACTION-TABLE-EXIT.                    
047700     IF NOT PIPELINE-ABORTED                                   
047800         PERFORM 300-PROCESS-PIPELINE-STEPS                       
047900             THRU 300-PROCESS-PIPELINE-STEPS-EXIT                 
048000             UNTIL PARM-EOF                                    
048100                OR PIPELINE-ABORTED                            
048200     END-IF.                                                      
048300     IF NOT PIPELINE-ABORTED                                   
048400         PERFORM 800-WRITE-RESULT-RECORDS                         
048500             THRU 800-WRITE-RESULT-RECORDS-EXIT                   
048600         PERFORM 860-WRITE-PIPELINE-TOTAL                         
048700             THRU 860-WRITE-PIPELINE-TOTAL-EXIT                   
048800     END-IF.                                                      
048900     PERFORM 990-TERMINATE-RUN                                    
049000         THRU 990-TERMINATE-RUN-EXIT.                             
049100     STOP RUN.                                                    
049200*                                                                 
049300***************************************************************** 
049400** 100-INITIALIZE-RUN -- OPEN FILES, GET TODAY'S DATE, SET THE  * 
049500** SUMMARY METADATA LINE.                                        *
049600***************************************************************** 
049700 100-INITIALIZE-RUN.                                              
049800     ACCEPT TODAY-DATE-R FROM DATE.                            
049900     MOVE SPACES              TO ERROR-MESSAGE.                
050000     MOVE ZERO                TO PIPELINE-TOTAL-STEPS.         
050100     MOVE "SALES     "        TO CURRENT-SET-SHAPE-SW.         
050200     IF DRY-RUN-REQUESTED                                      
050300         MOVE "DRY RUN -- RESULT FILE NOT WRITTEN" TO             
050400                                  STEP-MESSAGE                 
050500     END-IF.                                                      
050600     OPEN INPUT  TRANSACT-FILE                                    
050700          INPUT  STEP-PARM-FILE                                   
050800          OUTPUT RESULT-FILE                                      
050900          OUTPUT RUN-META-FILE.                                   
051000     IF TRANSACT-STATUS NOT = "00"                             
051100         MOVE "UNABLE TO OPEN TRANSACT FILE" TO ERROR-MESSAGE  
051200         PERFORM 950-ABORT-PIPELINE-RUN                           
051300             THRU 950-ABORT-PIPELINE-RUN-EXIT                     
051400     END-IF.                                                      
051500 100-INITIALIZE-RUN-EXIT.                                         
051600     EXIT.                                                        
051700*                                                                 
051800***************************************************************** 
051900** 200-LOAD-TRANSACTION-TABLE -- READS TRANSACT-FILE INTO THE   * 
052000** CURRENT-SET TABLE.  REJECTS AN EMPTY SET AND ANY SET OVER    * 
052100** THE 10,000 ROW CAP (SAME LIMIT AS THE INPUT LOAD).            *
052200***************************************************************** 
052300 200-LOAD-TRANSACTION-TABLE.                                      
052400     SET CS-IDX TO 1.                                          
052500     PERFORM 210-READ-TRANSACTION-RECORD                          
052600         THRU 210-READ-TRANSACTION-RECORD-EXIT                    
052700         UNTIL TRANSACT-EOF.                                   
052800     IF ORIGINAL-ROW-COUNT = ZERO                              
052900         MOVE "INPUT TRANSACTION SET IS EMPTY" TO ERROR-MESSAGE
053000         PERFORM 950-ABORT-PIPELINE-RUN                           
053100             THRU 950-ABORT-PIPELINE-RUN-EXIT                     
053200     END-IF.                                                      
053300     MOVE ORIGINAL-ROW-COUNT TO CURRENT-SET-COUNT.          
053400 200-LOAD-TRANSACTION-TABLE-EXIT.                                 
053500     EXIT.                                                        
053600*                                                                 
053700 210-READ-TRANSACTION-RECORD.                                     
053800     READ TRANSACT-FILE INTO TRANSACTION-RECORD                
053900         AT END                                                   
054000             SET TRANSACT-EOF TO TRUE                          
054100             GO TO 210-READ-TRANSACTION-RECORD-EXIT               
054200     END-READ.                                                    
054300     IF ORIGINAL-ROW-COUNT >= 10000                            
054400         MOVE "TRANSACTION SET EXCEEDS 10000 ROW LIMIT" TO        
054500                                  ERROR-MESSAGE                
054600         PERFORM 950-ABORT-PIPELINE-RUN                           
054700             THRU 950-ABORT-PIPELINE-RUN-EXIT                     
054800         GO TO 210-READ-TRANSACTION-RECORD-EXIT                   
054900     END-IF.                                                      
055000     ADD 1 TO ORIGINAL-ROW-COUNT.                              
055100     SET CS-IDX TO ORIGINAL-ROW-COUNT.                      
055200     MOVE TR-DATE              TO CS-DATE (CS-IDX).         
055300     MOVE TR-REGION            TO CS-REGION (CS-IDX).       
055400     MOVE TR-PRODUCT           TO CS-PRODUCT (CS-IDX).      
055500     MOVE TR-SALES             TO CS-SALES (CS-IDX).        
055600     MOVE TR-QUANTITY          TO CS-QUANTITY (CS-IDX).     
055700 210-READ-TRANSACTION-RECORD-EXIT.                                
055800     EXIT.                                                        
055900***************************************************************** 
056000** 300-PROCESS-PIPELINE-STEPS -- ONE ITERATION PER STEP ON THE  * 
056100** STEP-PARM FILE.  READS THE REQUEST, VALIDATES IT, DISPATCHES * 
056200** TO THE REQUESTED TRANSFORM, THEN CHAINS THE OUTPUT INTO THE  * 
056300** CURRENT SET FOR THE NEXT STEP IN THE CHAIN.                   *
056400***************************************************************** 
056500 300-PROCESS-PIPELINE-STEPS.                                      
056600     PERFORM 310-READ-STEP-REQUEST                                
056700         THRU 310-READ-STEP-REQUEST-EXIT.                         
056800     IF PARM-EOF                                               
056900         GO TO 300-PROCESS-PIPELINE-STEPS-EXIT                    
057000     END-IF.                                                      
057100     ADD 1 TO PIPELINE-TOTAL-STEPS.                            
057200     MOVE RQ-STEP-NUMBER       TO CURRENT-STEP-NUMBER.         
057300     MOVE RQ-TYPE-CODE         TO CURRENT-STEP-TYPE.           
057400     MOVE CURRENT-SET-COUNT TO STEP-INPUT-COUNT.            
057500     PERFORM 320-EDIT-STEP-REQUEST                                
057600         THRU 320-EDIT-STEP-REQUEST-EXIT.                         
057700     IF STEP-FAILED                                            
057800         PERFORM 955-WRITE-STEP-ERROR-LINE                        
057900             THRU 955-WRITE-STEP-ERROR-LINE-EXIT                  
058000         PERFORM 950-ABORT-PIPELINE-RUN                           
058100             THRU 950-ABORT-PIPELINE-RUN-EXIT                     
058200         GO TO 300-PROCESS-PIPELINE-STEPS-EXIT                    
058300     END-IF.                                                      
058400     PERFORM 330-DISPATCH-TRANSFORM-STEP                          
058500         THRU 330-DISPATCH-TRANSFORM-STEP-EXIT.                   
058600     IF STEP-FAILED                                            
058700         PERFORM 955-WRITE-STEP-ERROR-LINE                        
058800             THRU 955-WRITE-STEP-ERROR-LINE-EXIT                  
058900         PERFORM 950-ABORT-PIPELINE-RUN                           
059000             THRU 950-ABORT-PIPELINE-RUN-EXIT                     
059100         GO TO 300-PROCESS-PIPELINE-STEPS-EXIT                    
059200     END-IF.                                                      
059300     PERFORM 340-ADVANCE-CURRENT-SET                              
059400         THRU 340-ADVANCE-CURRENT-SET-EXIT.                       
059500     PERFORM 345-WRITE-STEP-LOG-LINE                              
059600         THRU 345-WRITE-STEP-LOG-LINE-EXIT.                       
059700 300-PROCESS-PIPELINE-STEPS-EXIT.                                 
059800     EXIT.                                                        
059900*                                                                 
060000 310-READ-STEP-REQUEST.                                           
060100     READ STEP-PARM-FILE INTO TRANSFORM-REQUEST-RECORD         
060200         AT END                                                   
060300             SET PARM-EOF TO TRUE                              
060400     END-READ.                                                    
060500 310-READ-STEP-REQUEST-EXIT.                                      
060600     EXIT.                                                        
060700*                                                                 
060800***************************************************************** 
060900** 320-EDIT-STEP-REQUEST -- TYPE CODE MUST BE KNOWN, AND THE    * 
061000** RESHAPING TRANSFORMS (AGGREGATE, PIVOT) MAY ONLY APPEAR AS   * 
061100** THE LAST STEP OF THE PIPELINE (OPS PROCEDURE 14-6).           *
061200***************************************************************** 
061300 320-EDIT-STEP-REQUEST.                                           
061400     MOVE "N" TO STEP-FAILED-SW.                               
061500     IF NOT RQ-TYPE-IS-KNOWN                                      
061600         SET STEP-FAILED TO TRUE                               
061700         STRING "UNKNOWN TRANSFORM TYPE CODE ON STEP " DELIMITED  
061800             BY SIZE                                              
061900                INTO ERROR-MESSAGE                             
062000         GO TO 320-EDIT-STEP-REQUEST-EXIT                         
062100     END-IF.                                                      
062200     IF (RQ-TYPE-AGGREGATE OR RQ-TYPE-PIVOT)                      
062300         AND NOT SHAPE-IS-SALES                                
062400         SET STEP-FAILED TO TRUE                               
062500         MOVE "RESHAPING STEP MUST BE THE FINAL STEP" TO          
062600                                  ERROR-MESSAGE                
062700     END-IF.                                                      
062800 320-EDIT-STEP-REQUEST-EXIT.                                      
062900     EXIT.                                                        
063000*                                                                 
063100***************************************************************** 
063200** 330-DISPATCH-TRANSFORM-STEP -- ONE BRANCH PER TRANSFORM,     * 
063300** SAME EVALUATE-TRUE STYLE USED IN SEQ2000 FOR RECORD-TYPE     * 
063400** DISPATCH.                                                     *
063500***************************************************************** 
063600 330-DISPATCH-TRANSFORM-STEP.                                     
063700     EVALUATE TRUE                                                
063800         WHEN RQ-TYPE-AGGREGATE                                   
063900             PERFORM 400-RUN-AGGREGATE-STEP                       
064000                 THRU 400-RUN-AGGREGATE-STEP-EXIT                 
064100         WHEN RQ-TYPE-FILTER                                      
064200             PERFORM 500-RUN-FILTER-STEP                          
064300                 THRU 500-RUN-FILTER-STEP-EXIT                    
064400         WHEN RQ-TYPE-NORMALIZE                                   
064500             PERFORM 600-RUN-NORMALIZE-STEP                       
064600                 THRU 600-RUN-NORMALIZE-STEP-EXIT                 
064700         WHEN RQ-TYPE-PIVOT                                       
064800             PERFORM 700-RUN-PIVOT-STEP                           
064900                 THRU 700-RUN-PIVOT-STEP-EXIT                     
065000     END-EVALUATE.                                                
065100 330-DISPATCH-TRANSFORM-STEP-EXIT.                                
065200     EXIT.                                                        
065300*                                                                 
065400***************************************************************** 
065500** 340-ADVANCE-CURRENT-SET -- MOVES THE NEXT-SET TABLE DOWN     * 
065600** OVER THE CURRENT-SET TABLE SO THE STEP JUST RUN BECOMES THE  * 
065700** INPUT TO THE NEXT STEP ON THE PARM FILE.                      *
065800***************************************************************** 
065900 340-ADVANCE-CURRENT-SET.                                         
066000     MOVE NEXT-SET-COUNT TO CURRENT-SET-COUNT.              
066100     MOVE NEXT-SET-COUNT TO STEP-OUTPUT-COUNT.              
066200     IF CURRENT-SET-COUNT > ZERO                               
066300         PERFORM 341-COPY-NEXT-TO-CURRENT                         
066400             THRU 341-COPY-NEXT-TO-CURRENT-EXIT                   
066500             VARYING NS-SUB FROM 1 BY 1                        
066600             UNTIL NS-SUB > CURRENT-SET-COUNT               
066700     END-IF.                                                      
066800 340-ADVANCE-CURRENT-SET-EXIT.                                    
066900     EXIT.                                                        
067000*                                                                 
067100 341-COPY-NEXT-TO-CURRENT.                                        
067200     SET NS-IDX TO NS-SUB.                                  
067300     SET CS-IDX TO NS-SUB.                                  
067400     MOVE NS-DATE (NS-IDX)     TO CS-DATE (CS-IDX).   
067500     MOVE NS-REGION (NS-IDX)   TO CS-REGION (CS-IDX). 
067600     MOVE NS-PRODUCT (NS-IDX)  TO CS-PRODUCT (CS-IDX).
067700     MOVE NS-SALES (NS-IDX)    TO CS-SALES (CS-IDX).  
067800     MOVE NS-QUANTITY (NS-IDX) TO CS-QUANTITY            
067900         (CS-IDX).                                             
068000 341-COPY-NEXT-TO-CURRENT-EXIT.                                   
068100     EXIT.                                                        
068200*                                                                 
068300***************************************************************** 
068400** 345-WRITE-STEP-LOG-LINE -- ONE "STEP" RUN-METADATA RECORD    * 
068500** PER SUCCESSFUL PIPELINE STEP.                                 *
068600***************************************************************** 
068700 345-WRITE-STEP-LOG-LINE.                                         
068800     MOVE SPACES               TO RUN-METADATA-RECORD.         
068900     SET MD-TYPE-STEP-LOG      TO TRUE.                           
069000     MOVE CURRENT-STEP-NUMBER TO MD-STEP-NUMBER OF MD-STEP-EXT.
069100     MOVE CURRENT-STEP-TYPE   TO MD-STEP-TYPE OF MD-STEP-EXT.  
069200     MOVE STEP-INPUT-COUNT    TO MD-STEP-INPUT-ROWS OF         
069300         MD-STEP-EXT.                                             
069400     MOVE STEP-OUTPUT-COUNT   TO MD-STEP-OUTPUT-ROWS OF        
069500         MD-STEP-EXT.                                             
069600     MOVE "STEP COMPLETED"       TO MD-STEP-MESSAGE OF            
069700         MD-STEP-EXT.                                             
069800     MOVE STEP-INPUT-COUNT    TO MD-ORIGINAL-ROWS.             
069900     MOVE STEP-OUTPUT-COUNT   TO MD-RESULT-ROWS.               
070000     MOVE CURRENT-STEP-TYPE   TO MD-TRANSFORM-TYPE.            
070100     WRITE RUN-META-FILE-RECORD FROM RUN-METADATA-RECORD.      
070200 345-WRITE-STEP-LOG-LINE-EXIT.                                    
070300     EXIT.                                                        
070400***************************************************************** 
070500** 400-RUN-AGGREGATE-STEP -- GROUP-BY ONE OR TWO KEYS, SUM,     * 
070600** MEAN, COUNT, MIN, MAX AND SAMPLE STD DEV.  AGGREGATE IS A    * 
070700** RESHAPING STEP AND WRITES STRAIGHT TO RESULT-FILE SINCE IT   * 
070800** MUST BE THE LAST STEP IN THE PIPELINE.                        *
070900** GROUPING IS DONE BY SORTING THE CURRENT SET ON SORTWORK,     * 
071000** THE SAME INPUT-PROCEDURE/OUTPUT-PROCEDURE SORT USED BY THE   * 
071100** OLD SRT1000 MASTER-SORT JOB.                                  *
071200***************************************************************** 
071300 400-RUN-AGGREGATE-STEP.                                          
071400     MOVE ZERO  TO GROUP-COUNT.                                
071500     PERFORM 405-LOAD-AGGREGATE-PARMS                             
071600         THRU 405-LOAD-AGGREGATE-PARMS-EXIT.                      
071700     IF STEP-FAILED                                            
071800         GO TO 400-RUN-AGGREGATE-STEP-EXIT                        
071900     END-IF.                                                      
072000     SET FIRST-GROUP TO TRUE.                                  
072100     MOVE SPACES TO PRIOR-KEY-1 PRIOR-KEY-2.                
072200     MOVE "N"    TO SORT-EOF-SW.                               
072300     SORT SORTWORK                                                
072400         ON ASCENDING KEY SW-KEY-1 SW-KEY-2                       
072500         INPUT PROCEDURE 412-RELEASE-SORT-RECORDS                 
072600                    THRU 412-RELEASE-SORT-RECORDS-EXIT            
072700         OUTPUT PROCEDURE 415-BUILD-GROUP-TABLE                   
072800                    THRU 415-BUILD-GROUP-TABLE-EXIT.              
072900     PERFORM 455-WRITE-AGGREGATE-RESULTS                          
073000         THRU 455-WRITE-AGGREGATE-RESULTS-EXIT                    
073100         VARYING GRP-SUB FROM 1 BY 1                           
073200         UNTIL GRP-SUB > GROUP-COUNT.                       
073300     SET MD-TYPE-SUMMARY        TO TRUE.                          
073400     MOVE STEP-INPUT-COUNT   TO MD-ORIGINAL-ROWS.              
073500     MOVE RESULT-ROW-COUNT   TO MD-RESULT-ROWS.                
073600     MOVE "AGGREGATE"           TO MD-TRANSFORM-TYPE.             
073700     MOVE AG-KEY-1           TO MD-AG-KEY-1 OF                 
073800         MD-AGGREGATE-EXT.                                        
073900     MOVE AG-KEY-2           TO MD-AG-KEY-2 OF                 
074000         MD-AGGREGATE-EXT.                                        
074100     WRITE RUN-META-FILE-RECORD FROM RUN-METADATA-RECORD.      
074200     SET SHAPE-IS-AGGREGATE  TO TRUE.                          
074300     SET RESULT-ALREADY-WRITTEN TO TRUE.                       
074400     MOVE RESULT-ROW-COUNT   TO STEP-OUTPUT-COUNT           
074500         NEXT-SET-COUNT.                                       
074600 400-RUN-AGGREGATE-STEP-EXIT.                                     
074700     EXIT.                                                        
074800*                                                                 
074900***************************************************************** 
075000** 405-LOAD-AGGREGATE-PARMS -- PULLS THE GROUP-BY KEYS AND THE  * 
075100** REQUESTED FUNCTION FOR THE SALES AND QUANTITY COLUMNS OUT OF * 
075200** THE FUNCTION LIST ON THE REQUEST RECORD.                      *
075300***************************************************************** 
075400 405-LOAD-AGGREGATE-PARMS.                                        
075500     MOVE RQ-AG-KEY-1           TO AG-KEY-1.                   
075600     MOVE RQ-AG-KEY-2           TO AG-KEY-2.                   
075700     MOVE "N"                   TO AG-TWO-KEY-SW.              
075800     IF RQ-AG-KEY-2 NOT = SPACES                                  
075900         SET AG-TWO-KEYS TO TRUE                               
076000     END-IF.                                                      
076100     MOVE SPACES TO AG-SALES-FUNC-CODE AG-QTY-FUNC-CODE.    
076200     MOVE "N"    TO AG-SALES-FUNC-SET-SW AG-QTY-FUNC-SET-SW.
076300     IF RQ-AG-KEY-1 = SPACES
076400         SET STEP-FAILED TO TRUE
076500         MOVE "AGGREGATE STEP REQUIRES A KEY" TO
076600                                  ERROR-MESSAGE
076700         GO TO 405-LOAD-AGGREGATE-PARMS-EXIT
076800     END-IF.
076900     PERFORM 406-SCAN-FUNCTION-ENTRY
077000         THRU 406-SCAN-FUNCTION-ENTRY-EXIT
077100         VARYING COL-SUB FROM 1 BY 1
077200         UNTIL COL-SUB > RQ-AG-FUNC-COUNT.
077300     IF RQ-AG-FUNC-COUNT > ZERO
077400       AND NOT AG-SALES-FUNC-SET AND NOT AG-QTY-FUNC-SET
077500         SET STEP-FAILED TO TRUE
077600         MOVE "AGGREGATE STEP NAMES NO KNOWN FUNCTION COLUMN" TO
077700                                  ERROR-MESSAGE
077800     END-IF.
077900 405-LOAD-AGGREGATE-PARMS-EXIT.                                   
078000     EXIT.                                                        
078100*                                                                 
078200 406-SCAN-FUNCTION-ENTRY.                                         
078300     SET RQ-AG-IDX TO COL-SUB.                                 
078400     IF RQ-AG-FUNC-COLUMN (RQ-AG-IDX) = "SALES     "              
078500         MOVE RQ-AG-FUNC-CODE (RQ-AG-IDX) TO AG-SALES-FUNC-CODE
078600         SET AG-SALES-FUNC-SET TO TRUE                         
078700     END-IF.                                                      
078800     IF RQ-AG-FUNC-COLUMN (RQ-AG-IDX) = "QUANTITY  "              
078900         MOVE RQ-AG-FUNC-CODE (RQ-AG-IDX) TO AG-QTY-FUNC-CODE  
079000         SET AG-QTY-FUNC-SET TO TRUE                           
079100     END-IF.                                                      
079200 406-SCAN-FUNCTION-ENTRY-EXIT.                                    
079300     EXIT.                                                        
079400*                                                                 
079500 412-RELEASE-SORT-RECORDS.                                        
079600     PERFORM 413-RELEASE-ONE-SORT-RECORD                          
079700         THRU 413-RELEASE-ONE-SORT-RECORD-EXIT                    
079800         VARYING CS-SUB FROM 1 BY 1                            
079900         UNTIL CS-SUB > CURRENT-SET-COUNT.                  
080000 412-RELEASE-SORT-RECORDS-EXIT.                                   
080100     EXIT.                                                        
080200*                                                                 
080300 413-RELEASE-ONE-SORT-RECORD.                                     
080400     SET CS-IDX TO CS-SUB.                                  
080500     MOVE CS-REGION (CS-IDX)    TO SW-KEY-1.                
080600     MOVE SPACES                      TO SW-KEY-2.                
080700     IF AG-KEY-1 = "PRODUCT   "                                
080800         MOVE CS-PRODUCT (CS-IDX) TO SW-KEY-1               
080900     END-IF.                                                      
081000     IF AG-KEY-1 = "DATE      "                                
081100         MOVE CS-DATE (CS-IDX)    TO SW-KEY-1               
081200     END-IF.                                                      
081300     IF AG-TWO-KEYS                                            
081400         IF AG-KEY-2 = "PRODUCT   "                            
081500             MOVE CS-PRODUCT (CS-IDX) TO SW-KEY-2           
081600         END-IF                                                   
081700         IF AG-KEY-2 = "REGION    "                            
081800             MOVE CS-REGION (CS-IDX)  TO SW-KEY-2           
081900         END-IF                                                   
082000         IF AG-KEY-2 = "DATE      "                            
082100             MOVE CS-DATE (CS-IDX)    TO SW-KEY-2           
082200         END-IF                                                   
082300     END-IF.                                                      
082400     MOVE CS-SALES (CS-IDX)      TO SW-SALES.               
082500     MOVE CS-QUANTITY (CS-IDX)   TO SW-QUANTITY.            
082600     RELEASE SORT-WORK-RECORD.                                    
082700 413-RELEASE-ONE-SORT-RECORD-EXIT.                                
082800     EXIT.                                                        
082900*                                                                 
083000 415-BUILD-GROUP-TABLE.                                           
083100     PERFORM 420-RETURN-SORT-RECORD                               
083200         THRU 420-RETURN-SORT-RECORD-EXIT                         
083300         UNTIL SORT-EOF.                                       
083400 415-BUILD-GROUP-TABLE-EXIT.                                      
083500     EXIT.                                                        
083600*                                                                 
083700 420-RETURN-SORT-RECORD.                                          
083800     RETURN SORTWORK INTO SORT-WORK-RECORD                        
083900         AT END                                                   
084000             SET SORT-EOF TO TRUE                              
084100             GO TO 420-RETURN-SORT-RECORD-EXIT                    
084200     END-RETURN.                                                  
084300     IF FIRST-GROUP                                            
084400         OR SW-KEY-1 NOT = PRIOR-KEY-1                         
084500         OR (AG-TWO-KEYS AND SW-KEY-2 NOT = PRIOR-KEY-2)    
084600         PERFORM 425-START-NEW-GROUP                              
084700             THRU 425-START-NEW-GROUP-EXIT                        
084800     END-IF.                                                      
084900     PERFORM 430-ACCUMULATE-GROUP-ROW                             
085000         THRU 430-ACCUMULATE-GROUP-ROW-EXIT.                      
085100     MOVE SW-KEY-1 TO PRIOR-KEY-1.                             
085200     MOVE SW-KEY-2 TO PRIOR-KEY-2.                             
085300     MOVE "N"      TO FIRST-GROUP-SW.                          
085400 420-RETURN-SORT-RECORD-EXIT.                                     
085500     EXIT.                                                        
085600*                                                                 
085700 425-START-NEW-GROUP.                                             
085800     ADD 1 TO GROUP-COUNT.                                     
085900     SET GRP-IDX TO GROUP-COUNT.                            
086000     MOVE SW-KEY-1 TO GRP-KEY-1 (GRP-IDX).                  
086100     IF AG-TWO-KEYS                                            
086200         MOVE SW-KEY-2 TO GRP-KEY-2 (GRP-IDX)               
086300     ELSE                                                         
086400         MOVE SPACES   TO GRP-KEY-2 (GRP-IDX)               
086500     END-IF.                                                      
086600     MOVE ZERO TO GRP-COUNT (GRP-IDX)                       
086700                  GRP-SALES-SUM (GRP-IDX)                   
086800                  GRP-SALES-SUMSQ (GRP-IDX)                 
086900                  GRP-QTY-SUM (GRP-IDX)                     
087000                  GRP-QTY-SUMSQ (GRP-IDX).                  
087100 425-START-NEW-GROUP-EXIT.                                        
087200     EXIT.                                                        
087300*                                                                 
087400 430-ACCUMULATE-GROUP-ROW.                                        
087500     SET GRP-IDX TO GROUP-COUNT.                            
087600     ADD 1 TO GRP-COUNT (GRP-IDX).                          
087700     ADD SW-SALES TO GRP-SALES-SUM (GRP-IDX).               
087800     ADD SW-QUANTITY TO GRP-QTY-SUM (GRP-IDX).              
087900     COMPUTE GRP-SALES-SUMSQ (GRP-IDX) =                    
088000             GRP-SALES-SUMSQ (GRP-IDX) + (SW-SALES *        
088100                 SW-SALES).                                       
088200     COMPUTE GRP-QTY-SUMSQ (GRP-IDX) =                      
088300             GRP-QTY-SUMSQ (GRP-IDX) + (SW-QUANTITY *       
088400                 SW-QUANTITY).                                    
088500     IF GRP-COUNT (GRP-IDX) = 1                             
088600         MOVE SW-SALES    TO GRP-SALES-MIN (GRP-IDX)        
088700                              GRP-SALES-MAX (GRP-IDX)       
088800         MOVE SW-QUANTITY TO GRP-QTY-MIN (GRP-IDX)          
088900                              GRP-QTY-MAX (GRP-IDX)         
089000     ELSE                                                         
089100         IF SW-SALES < GRP-SALES-MIN (GRP-IDX)              
089200             MOVE SW-SALES TO GRP-SALES-MIN (GRP-IDX)       
089300         END-IF                                                   
089400         IF SW-SALES > GRP-SALES-MAX (GRP-IDX)              
089500             MOVE SW-SALES TO GRP-SALES-MAX (GRP-IDX)       
089600         END-IF                                                   
089700         IF SW-QUANTITY < GRP-QTY-MIN (GRP-IDX)             
089800             MOVE SW-QUANTITY TO GRP-QTY-MIN (GRP-IDX)      
089900         END-IF                                                   
090000         IF SW-QUANTITY > GRP-QTY-MAX (GRP-IDX)             
090100             MOVE SW-QUANTITY TO GRP-QTY-MAX (GRP-IDX)      
090200         END-IF                                                   
090300     END-IF.                                                      
090400 430-ACCUMULATE-GROUP-ROW-EXIT.                                   
090500     EXIT.                                                        
090600***************************************************************** 
090700** 455-WRITE-AGGREGATE-RESULTS -- ONE RESULT ROW PER GROUP IN   * 
090800** THE GROUP TABLE, ASCENDING BY KEY (THE ORDER THE SORT LEFT   * 
090900** THEM IN).                                                     *
091000***************************************************************** 
091100 455-WRITE-AGGREGATE-RESULTS.                                     
091200     SET GRP-IDX TO GRP-SUB.                                
091300     MOVE SPACES TO RESULT-RECORD.                             
091400     MOVE GRP-KEY-1 (GRP-IDX)      TO AG-KEY-1.             
091500     MOVE GRP-KEY-2 (GRP-IDX)      TO AG-KEY-2.             
091600     MOVE GRP-COUNT (GRP-IDX)      TO AG-COUNT.             
091700     MOVE AG-SALES-FUNC-CODE          TO AGV-FUNC-CODE.     
091800     MOVE GRP-COUNT (GRP-IDX)      TO AGV-COUNT.         
091900     MOVE GRP-SALES-SUM (GRP-IDX)  TO AGV-SUM.           
092000     MOVE GRP-SALES-SUMSQ (GRP-IDX) TO AGV-SUMSQ.        
092100     MOVE GRP-SALES-MIN (GRP-IDX)  TO AGV-MIN.           
092200     MOVE GRP-SALES-MAX (GRP-IDX)  TO AGV-MAX.           
092300     PERFORM 460-COMPUTE-AGGREGATE-VALUE                          
092400         THRU 460-COMPUTE-AGGREGATE-VALUE-EXIT.                   
092500     MOVE AGV-RESULT                  TO AG-SALES-AGG.         
092600     MOVE AG-QTY-FUNC-CODE            TO AGV-FUNC-CODE.     
092700     MOVE GRP-COUNT (GRP-IDX)      TO AGV-COUNT.         
092800     MOVE GRP-QTY-SUM (GRP-IDX)    TO AGV-SUM.           
092900     MOVE GRP-QTY-SUMSQ (GRP-IDX)  TO AGV-SUMSQ.         
093000     MOVE GRP-QTY-MIN (GRP-IDX)    TO AGV-MIN.           
093100     MOVE GRP-QTY-MAX (GRP-IDX)    TO AGV-MAX.           
093200     PERFORM 460-COMPUTE-AGGREGATE-VALUE                          
093300         THRU 460-COMPUTE-AGGREGATE-VALUE-EXIT.                   
093400     MOVE AGV-RESULT                  TO AG-QTY-AGG.           
093500     ADD 1 TO RESULT-ROW-COUNT.                                
093600     IF NOT DRY-RUN-REQUESTED                                  
093700         WRITE RESULT-FILE-RECORD FROM RESULT-RECORD           
093800     END-IF.                                                      
093900 455-WRITE-AGGREGATE-RESULTS-EXIT.                                
094000     EXIT.                                                        
094100*                                                                 
094200***************************************************************** 
094300** 460-COMPUTE-AGGREGATE-VALUE -- APPLIES SUM/MEAN/COUNT/MIN/   * 
094400** MAX/STD TO THE AGV WORK FIELDS.  SHARED BY THE SALES AND  * 
094500** QUANTITY COLUMNS SO THE FORMULA IS CODED ONCE.                *
094600***************************************************************** 
094700 460-COMPUTE-AGGREGATE-VALUE.                                     
094800     EVALUATE AGV-FUNC-CODE                                    
094900         WHEN "SUM  "                                             
095000             MOVE AGV-SUM TO AGV-RESULT                     
095100         WHEN "COUNT"                                             
095200             MOVE AGV-COUNT TO AGV-RESULT                   
095300         WHEN "MIN  "                                             
095400             MOVE AGV-MIN TO AGV-RESULT                     
095500         WHEN "MAX  "                                             
095600             MOVE AGV-MAX TO AGV-RESULT                     
095700         WHEN "MEAN "                                             
095800             IF AGV-COUNT = ZERO                               
095900                 MOVE ZERO TO AGV-RESULT                       
096000             ELSE                                                 
096100                 COMPUTE AGV-RESULT ROUNDED =                  
096200                         AGV-SUM / AGV-COUNT                
096300             END-IF                                               
096400         WHEN "STD  "                                             
096500             PERFORM 490-COMPUTE-SAMPLE-STD-DEV                   
096600                 THRU 490-COMPUTE-SAMPLE-STD-DEV-EXIT             
096700             MOVE SD-RESULT TO AGV-RESULT                   
096800         WHEN OTHER                                               
096900             MOVE ZERO TO AGV-RESULT                           
097000     END-EVALUATE.                                                
097100 460-COMPUTE-AGGREGATE-VALUE-EXIT.                                
097200     EXIT.                                                        
097300***************************************************************** 
097400** 480-ROUND-TO-SCALE -- ROUND-HALF-UP TO RND-SCALE DECIMAL  * 
097500** PLACES (2, 4 OR 6).  SHIFT UP, LET COBOL'S ROUNDED PHRASE    * 
097600** ROUND THE HALF CENT TO AN INTEGER, THEN SHIFT BACK DOWN.      *
097700***************************************************************** 
097800 480-ROUND-TO-SCALE.                                              
097900     EVALUATE RND-SCALE                                        
098000         WHEN 2                                                   
098100             MOVE 100         TO RND-FACTOR                    
098200         WHEN 4                                                   
098300             MOVE 10000       TO RND-FACTOR                    
098400         WHEN OTHER                                               
098500             MOVE 1000000     TO RND-FACTOR                    
098600     END-EVALUATE.                                                
098700     COMPUTE RND-SHIFTED-INT ROUNDED =                         
098800             RND-INPUT * RND-FACTOR.                        
098900     COMPUTE RND-OUTPUT = RND-SHIFTED-INT / RND-FACTOR.  
099000 480-ROUND-TO-SCALE-EXIT.                                         
099100     EXIT.                                                        
099200*                                                                 
099300***************************************************************** 
099400** 485-COMPUTE-SQUARE-ROOT -- NEWTON-RAPHSON ITERATION.  THIS   * 
099500** SHOP'S COMPILER PREDATES FUNCTION SQRT SO THE OLD HAND        *
099600** METHOD IS STILL CARRIED HERE.  INPUT IS SD-VARIANCE,      * 
099700** OUTPUT IS SD-RESULT.  A NEGATIVE OR ZERO INPUT RETURNS    * 
099800** ZERO WITHOUT ITERATING.                                       *
099900***************************************************************** 
100000 485-COMPUTE-SQUARE-ROOT.                                         
100100     IF SD-VARIANCE <= ZERO                                    
100200         MOVE ZERO TO SD-RESULT                                
100300         GO TO 485-COMPUTE-SQUARE-ROOT-EXIT                       
100400     END-IF.                                                      
100500     MOVE SD-VARIANCE TO SD-ESTIMATE.                       
100600     MOVE ZERO TO SD-ITERATION-COUNT.                          
100700 485-ITERATE-SQUARE-ROOT.                                         
100800     ADD 1 TO SD-ITERATION-COUNT.                              
100900     MOVE SD-ESTIMATE TO SD-PRIOR-ESTIMATE.                 
101000     COMPUTE SD-ESTIMATE ROUNDED =                             
101100             (SD-ESTIMATE + (SD-VARIANCE / SD-ESTIMATE)) 
101200                 / 2.                                             
101300     COMPUTE SD-DIFFERENCE = SD-PRIOR-ESTIMATE -            
101400         SD-ESTIMATE.                                          
101500     IF SD-DIFFERENCE < ZERO                                   
101600         COMPUTE SD-DIFFERENCE = ZERO - SD-DIFFERENCE       
101700     END-IF.                                                      
101800     IF SD-DIFFERENCE > 0.000001                               
101900         AND SD-ITERATION-COUNT < 30                           
102000         GO TO 485-ITERATE-SQUARE-ROOT                            
102100     END-IF.                                                      
102200     MOVE SD-ESTIMATE TO SD-RESULT.                         
102300 485-COMPUTE-SQUARE-ROOT-EXIT.                                    
102400     EXIT.                                                        
102500*                                                                 
102600***************************************************************** 
102700** 490-COMPUTE-SAMPLE-STD-DEV -- SAMPLE (N-1) VARIANCE FROM THE * 
102800** AGV SUM/SUMSQ/COUNT WORK FIELDS (TKT 1811 -- N-1, NOT N). * 
102900** A GROUP OF ONE ROW HAS NO SAMPLE VARIANCE AND RETURNS ZERO.  * 
103000***************************************************************** 
103100 490-COMPUTE-SAMPLE-STD-DEV.                                      
103200     IF AGV-COUNT < 2                                          
103300         MOVE ZERO TO SD-RESULT                                
103400         GO TO 490-COMPUTE-SAMPLE-STD-DEV-EXIT                    
103500     END-IF.                                                      
103600     COMPUTE SD-VARIANCE =                                     
103700             (AGV-SUMSQ -                                      
103800                 ((AGV-SUM * AGV-SUM) / AGV-COUNT))      
103900             / (AGV-COUNT - 1).                                
104000     PERFORM 485-COMPUTE-SQUARE-ROOT                              
104100         THRU 485-COMPUTE-SQUARE-ROOT-EXIT.                       
104200 490-COMPUTE-SAMPLE-STD-DEV-EXIT.                                 
104300     EXIT.                                                        
104400***************************************************************** 
104500** 500-RUN-FILTER-STEP -- KEEPS ROWS THAT SATISFY EVERY         * 
104600** CONDITION ON THE REQUEST (CONDITIONS ARE ANDED TOGETHER).    * 
104700** OUTPUT STAYS SALES-TRANSACTION SHAPED SO A FURTHER STEP CAN  * 
104800** FOLLOW IT IN THE PIPELINE.                                    *
104900***************************************************************** 
105000 500-RUN-FILTER-STEP.                                             
105100     PERFORM 510-LOAD-FILTER-PARMS                                
105200         THRU 510-LOAD-FILTER-PARMS-EXIT.                         
105300     IF STEP-FAILED                                            
105400         GO TO 500-RUN-FILTER-STEP-EXIT                           
105500     END-IF.                                                      
105600     MOVE ZERO TO NEXT-SET-COUNT.                              
105700     PERFORM 520-APPLY-FILTER-TO-ROW                              
105800         THRU 520-APPLY-FILTER-TO-ROW-EXIT                        
105900         VARYING CS-SUB FROM 1 BY 1                            
106000         UNTIL CS-SUB > CURRENT-SET-COUNT                   
106100            OR STEP-FAILED.                                    
106200     IF NOT STEP-FAILED                                        
106300         SET SHAPE-IS-FILTERED TO TRUE                         
106400         SET MD-TYPE-SUMMARY        TO TRUE                       
106500         MOVE STEP-INPUT-COUNT   TO MD-ORIGINAL-ROWS           
106600         MOVE NEXT-SET-COUNT     TO MD-RESULT-ROWS             
106700         MOVE "FILTER"              TO MD-TRANSFORM-TYPE          
106800         MOVE STEP-INPUT-COUNT   TO RND-INPUT               
106900         PERFORM 525-COMPUTE-FILTER-RATIO                         
107000             THRU 525-COMPUTE-FILTER-RATIO-EXIT                   
107100         WRITE RUN-META-FILE-RECORD FROM RUN-METADATA-RECORD   
107200     END-IF.                                                      
107300 500-RUN-FILTER-STEP-EXIT.                                        
107400     EXIT.                                                        
107500*                                                                 
107600***************************************************************** 
107700** 510-LOAD-FILTER-PARMS -- VALIDATES THE FIELD NAME AND        * 
107800** OPERATOR OF EVERY CONDITION BEFORE ANY ROW IS TESTED.         *
107900***************************************************************** 
108000 510-LOAD-FILTER-PARMS.                                           
108100     MOVE RQ-FL-COND-COUNT TO FL-COND-COUNT.                   
108200     IF FL-COND-COUNT = ZERO                                   
108300         SET STEP-FAILED TO TRUE                               
108400         MOVE "FILTER STEP REQUIRES AT LEAST ONE CONDITION" TO    
108500                                  ERROR-MESSAGE                
108600         GO TO 510-LOAD-FILTER-PARMS-EXIT                         
108700     END-IF.                                                      
108800     PERFORM 511-LOAD-ONE-CONDITION                               
108900         THRU 511-LOAD-ONE-CONDITION-EXIT                         
109000         VARYING COND-SUB FROM 1 BY 1                          
109100         UNTIL COND-SUB > FL-COND-COUNT.                    
109200 510-LOAD-FILTER-PARMS-EXIT.                                      
109300     EXIT.                                                        
109400*                                                                 
109500 511-LOAD-ONE-CONDITION.                                          
109600     SET RQ-FL-IDX TO COND-SUB.                                
109700     SET FL-IDX TO COND-SUB.                                
109800     MOVE RQ-FL-FIELD (RQ-FL-IDX)     TO FL-FIELD (FL-IDX). 
109900     MOVE RQ-FL-OPERATOR (RQ-FL-IDX)  TO FL-OPERATOR           
110000         (FL-IDX).                                             
110100     MOVE RQ-FL-VALUE (RQ-FL-IDX)     TO FL-VALUE (FL-IDX). 
110200     IF NOT (FL-FIELD-IS-DATE (FL-IDX)                      
110300             OR FL-FIELD-IS-REGION (FL-IDX)                 
110400             OR FL-FIELD-IS-PRODUCT (FL-IDX)                
110500             OR FL-FIELD-IS-SALES (FL-IDX)                  
110600             OR FL-FIELD-IS-QUANTITY (FL-IDX))              
110700         SET STEP-FAILED TO TRUE                               
110800         MOVE "FILTER CONDITION NAMES AN UNKNOWN FIELD" TO        
110900                                  ERROR-MESSAGE                
111000     END-IF.                                                      
111100     IF NOT (FL-OP-IS-EQ (FL-IDX) OR FL-OP-IS-NE         
111200         (FL-IDX)                                              
111300             OR FL-OP-IS-GT (FL-IDX) OR FL-OP-IS-GTE     
111400                 (FL-IDX)                                      
111500             OR FL-OP-IS-LT (FL-IDX) OR FL-OP-IS-LTE     
111600                 (FL-IDX)                                      
111700             OR FL-OP-IS-CONTAINS (FL-IDX)                  
111800             OR FL-OP-IS-IN (FL-IDX))                       
111900         SET STEP-FAILED TO TRUE                               
112000         MOVE "FILTER CONDITION NAMES AN UNKNOWN OPERATOR" TO     
112100                                  ERROR-MESSAGE                
112200     END-IF.                                                      
112300 511-LOAD-ONE-CONDITION-EXIT.                                     
112400     EXIT.                                                        
112500*                                                                 
112600 520-APPLY-FILTER-TO-ROW.                                         
112700     SET CS-IDX TO CS-SUB.                                  
112800     SET FL-ROW-PASSES TO FALSE.                               
112900     MOVE "Y" TO FL-ROW-PASSES-SW.                             
113000     PERFORM 530-EVALUATE-CONDITION                               
113100         THRU 530-EVALUATE-CONDITION-EXIT                         
113200         VARYING COND-SUB FROM 1 BY 1                          
113300         UNTIL COND-SUB > FL-COND-COUNT                     
113400            OR FL-ROW-PASSES-SW = "N".                         
113500     IF FL-ROW-PASSES                                          
113600         ADD 1 TO NEXT-SET-COUNT                               
113700         SET NS-IDX TO NEXT-SET-COUNT                       
113800         MOVE CS-DATE (CS-IDX)     TO NS-DATE (NS-IDX)
113900         MOVE CS-REGION (CS-IDX)   TO NS-REGION          
114000             (NS-IDX)                                          
114100         MOVE CS-PRODUCT (CS-IDX)  TO NS-PRODUCT         
114200             (NS-IDX)                                          
114300         MOVE CS-SALES (CS-IDX)    TO NS-SALES           
114400             (NS-IDX)                                          
114500         MOVE CS-QUANTITY (CS-IDX) TO NS-QUANTITY        
114600             (NS-IDX)                                          
114700     END-IF.                                                      
114800 520-APPLY-FILTER-TO-ROW-EXIT.                                    
114900     EXIT.                                                        
115000*                                                                 
115100***************************************************************** 
115200** 525-COMPUTE-FILTER-RATIO -- RESULT ROWS OVER ORIGINAL ROWS,  * 
115300** ROUNDED TO 4 DECIMAL PLACES, FOR THE SUMMARY METADATA LINE.  * 
115400***************************************************************** 
115500 525-COMPUTE-FILTER-RATIO.                                        
115600     IF STEP-INPUT-COUNT = ZERO                                
115700         MOVE ZERO TO MD-FILTER-RATIO                             
115800         GO TO 525-COMPUTE-FILTER-RATIO-EXIT                      
115900     END-IF.                                                      
116000     COMPUTE RND-INPUT ROUNDED =                               
116100             NEXT-SET-COUNT / STEP-INPUT-COUNT.             
116200     MOVE 4 TO RND-SCALE.                                      
116300     PERFORM 480-ROUND-TO-SCALE                                   
116400         THRU 480-ROUND-TO-SCALE-EXIT.                            
116500     MOVE RND-4-PLACE TO MD-FILTER-RATIO.                      
116600 525-COMPUTE-FILTER-RATIO-EXIT.                                   
116700     EXIT.                                                        
116800***************************************************************** 
116900** 530-EVALUATE-CONDITION -- ROUTES TO THE TEXT OR NUMERIC      * 
117000** COMPARE PARAGRAPH ACCORDING TO WHICH FIELD THE CONDITION     * 
117100** NAMES.  ON RETURN FL-ROW-PASSES-SW REFLECTS THIS ONE      * 
117200** CONDITION ONLY -- THE CALLER ANDS IT WITH THE OTHERS.         *
117300***************************************************************** 
117400 530-EVALUATE-CONDITION.                                          
117500     SET FL-IDX TO COND-SUB.                                
117600     EVALUATE TRUE                                                
117700         WHEN FL-FIELD-IS-DATE (FL-IDX)                     
117800             MOVE CS-DATE (CS-IDX) TO FL-ROW-TEXT        
117900             PERFORM 540-EVAL-TEXT-CONDITION                      
118000                 THRU 540-EVAL-TEXT-CONDITION-EXIT                
118100         WHEN FL-FIELD-IS-REGION (FL-IDX)                   
118200             MOVE CS-REGION (CS-IDX) TO FL-ROW-TEXT      
118300             PERFORM 540-EVAL-TEXT-CONDITION                      
118400                 THRU 540-EVAL-TEXT-CONDITION-EXIT                
118500         WHEN FL-FIELD-IS-PRODUCT (FL-IDX)                  
118600             MOVE CS-PRODUCT (CS-IDX) TO FL-ROW-TEXT     
118700             PERFORM 540-EVAL-TEXT-CONDITION                      
118800                 THRU 540-EVAL-TEXT-CONDITION-EXIT                
118900         WHEN FL-FIELD-IS-SALES (FL-IDX)                    
119000             MOVE CS-SALES (CS-IDX) TO FL-ROW-NUMERIC    
119100             PERFORM 550-EVAL-NUMERIC-CONDITION                   
119200                 THRU 550-EVAL-NUMERIC-CONDITION-EXIT             
119300         WHEN FL-FIELD-IS-QUANTITY (FL-IDX)                 
119400             MOVE CS-QUANTITY (CS-IDX) TO FL-ROW-NUMERIC 
119500             PERFORM 550-EVAL-NUMERIC-CONDITION                   
119600                 THRU 550-EVAL-NUMERIC-CONDITION-EXIT             
119700     END-EVALUATE.                                                
119800 530-EVALUATE-CONDITION-EXIT.                                     
119900     EXIT.                                                        
120000*                                                                 
120100***************************************************************** 
120200** 540-EVAL-TEXT-CONDITION -- EQ/NE/CONTAINS/IN ON A TEXT       * 
120300** FIELD.  ORDER COMPARES (GT/GTE/LT/LTE) ON TEXT ARE NOT PART  * 
120400** OF WHAT FILTER SUPPORTS AND ARE TREATED AS A FAIL.            *
120500***************************************************************** 
120600 540-EVAL-TEXT-CONDITION.                                         
120700     EVALUATE TRUE                                                
120800         WHEN FL-OP-IS-EQ (FL-IDX)                          
120900             IF FL-ROW-TEXT NOT = FL-VALUE (FL-IDX)      
121000                 (1:10)                                           
121100                 MOVE "N" TO FL-ROW-PASSES-SW                  
121200             END-IF                                               
121300         WHEN FL-OP-IS-NE (FL-IDX)                          
121400             IF FL-ROW-TEXT = FL-VALUE (FL-IDX) (1:10)   
121500                 MOVE "N" TO FL-ROW-PASSES-SW                  
121600             END-IF                                               
121700         WHEN FL-OP-IS-CONTAINS (FL-IDX)                    
121800             PERFORM 541-SCAN-FOR-SUBSTRING                       
121900                 THRU 541-SCAN-FOR-SUBSTRING-EXIT                 
122000             IF NOT FL-SUBSTRING-FOUND                         
122100                 MOVE "N" TO FL-ROW-PASSES-SW                  
122200             END-IF                                               
122300         WHEN FL-OP-IS-IN (FL-IDX)                          
122400             PERFORM 545-SCAN-VALUE-LIST                          
122500                 THRU 545-SCAN-VALUE-LIST-EXIT                    
122600             IF NOT FL-LIST-MATCHED                            
122700                 MOVE "N" TO FL-ROW-PASSES-SW                  
122800             END-IF                                               
122900         WHEN OTHER                                               
123000             MOVE "N" TO FL-ROW-PASSES-SW                      
123100     END-EVALUATE.                                                
123200 540-EVAL-TEXT-CONDITION-EXIT.                                    
123300     EXIT.                                                        
123400*                                                                 
123500***************************************************************** 
123600** 541-SCAN-FOR-SUBSTRING -- MANUAL "CONTAINS" TEST.  NO        * 
123700** INTRINSIC FUNCTION IS USED ON THIS SYSTEM -- THE VALUE'S     * 
123800** LENGTH IS FOUND WITH INSPECT, THEN EVERY STARTING POSITION   * 
123900** IN THE 10-BYTE ROW FIELD IS TRIED BY REFERENCE MODIFICATION. * 
124000***************************************************************** 
124100 541-SCAN-FOR-SUBSTRING.                                          
124200     MOVE "N" TO FL-FOUND-SW.                                  
124300     MOVE ZERO TO FL-VALUE-LENGTH.                             
124400     INSPECT FL-VALUE (FL-IDX) TALLYING FL-VALUE-LENGTH  
124500             FOR CHARACTERS BEFORE INITIAL SPACE.                 
124600     IF FL-VALUE-LENGTH = ZERO OR FL-VALUE-LENGTH > 10      
124700         GO TO 541-SCAN-FOR-SUBSTRING-EXIT                        
124800     END-IF.                                                      
124900     COMPUTE FL-SUBSTRING-START = 11 - FL-VALUE-LENGTH.     
125000     PERFORM 542-TRY-ONE-SUBSTRING-START                          
125100         THRU 542-TRY-ONE-SUBSTRING-START-EXIT                    
125200         VARYING FL-SCAN-POINTER FROM 1 BY 1                   
125300         UNTIL FL-SCAN-POINTER > FL-SUBSTRING-START         
125400            OR FL-SUBSTRING-FOUND.                             
125500 541-SCAN-FOR-SUBSTRING-EXIT.                                     
125600     EXIT.                                                        
125700*                                                                 
125800 542-TRY-ONE-SUBSTRING-START.                                     
125900     IF FL-ROW-TEXT (FL-SCAN-POINTER:FL-VALUE-LENGTH) =  
126000        FL-VALUE (FL-IDX) (1:FL-VALUE-LENGTH)            
126100         MOVE "Y" TO FL-FOUND-SW                               
126200     END-IF.                                                      
126300 542-TRY-ONE-SUBSTRING-START-EXIT.                                
126400     EXIT.                                                        
126500*                                                                 
126600***************************************************************** 
126700** 545-SCAN-VALUE-LIST -- MANUAL "IN" TEST.  THE VALUE FIELD    * 
126800** CARRIES A COMMA-SEPARATED LIST (TKT 3001); UNSTRING PEELS    * 
126900** OFF ONE ITEM AT A TIME UNTIL A MATCH IS FOUND OR THE LIST    * 
127000** IS EXHAUSTED.                                                 *
127100***************************************************************** 
127200 545-SCAN-VALUE-LIST.                                             
127300     MOVE "N" TO FL-LIST-MATCH-SW.                             
127400     MOVE FL-VALUE (FL-IDX) TO FL-LIST-WORK (1:20).      
127500     MOVE ","                     TO FL-LIST-WORK (21:1).      
127600     MOVE 1 TO FL-SCAN-POINTER.                                
127700     PERFORM 546-SCAN-NEXT-LIST-ITEM                              
127800         THRU 546-SCAN-NEXT-LIST-ITEM-EXIT                        
127900         UNTIL FL-SCAN-POINTER > 21                            
128000            OR FL-LIST-MATCHED.                                
128100 545-SCAN-VALUE-LIST-EXIT.                                        
128200     EXIT.                                                        
128300*                                                                 
128400 546-SCAN-NEXT-LIST-ITEM.                                         
128500     UNSTRING FL-LIST-WORK DELIMITED BY ","                    
128600         INTO FL-LIST-ITEM                                     
128700         WITH POINTER FL-SCAN-POINTER                          
128800     END-UNSTRING.                                                
128900     IF FL-LIST-ITEM = FL-ROW-TEXT                          
129000         MOVE "Y" TO FL-LIST-MATCH-SW                          
129100     END-IF.                                                      
129200     MOVE SPACES TO FL-LIST-ITEM.                              
129300 546-SCAN-NEXT-LIST-ITEM-EXIT.                                    
129400     EXIT.                                                        
129500***************************************************************** 
129600** 550-EVAL-NUMERIC-CONDITION -- EQ/NE/GT/GTE/LT/LTE ON SALES   * 
129700** OR QUANTITY.  THE CONDITION VALUE IS CARRIED AS A ZERO-      * 
129800** FILLED SIGNED NUMERIC LITERAL IN THE SAME 20-BYTE FIELD USED * 
129900** FOR TEXT VALUES (FL-VALUE-NUMERIC REDEFINES FL-VALUE). * 
130000***************************************************************** 
130100 550-EVAL-NUMERIC-CONDITION.                                      
130200     MOVE FL-VALUE-NUMERIC (FL-IDX) TO FL-NUMERIC-VALUE. 
130300     EVALUATE TRUE                                                
130400         WHEN FL-OP-IS-EQ (FL-IDX)                          
130500             IF FL-ROW-NUMERIC NOT = FL-NUMERIC-VALUE       
130600                 MOVE "N" TO FL-ROW-PASSES-SW                  
130700             END-IF                                               
130800         WHEN FL-OP-IS-NE (FL-IDX)                          
130900             IF FL-ROW-NUMERIC = FL-NUMERIC-VALUE           
131000                 MOVE "N" TO FL-ROW-PASSES-SW                  
131100             END-IF                                               
131200         WHEN FL-OP-IS-GT (FL-IDX)                          
131300             IF FL-ROW-NUMERIC NOT > FL-NUMERIC-VALUE       
131400                 MOVE "N" TO FL-ROW-PASSES-SW                  
131500             END-IF                                               
131600         WHEN FL-OP-IS-GTE (FL-IDX)                         
131700             IF FL-ROW-NUMERIC < FL-NUMERIC-VALUE           
131800                 MOVE "N" TO FL-ROW-PASSES-SW                  
131900             END-IF                                               
132000         WHEN FL-OP-IS-LT (FL-IDX)                          
132100             IF FL-ROW-NUMERIC NOT < FL-NUMERIC-VALUE       
132200                 MOVE "N" TO FL-ROW-PASSES-SW                  
132300             END-IF                                               
132400         WHEN FL-OP-IS-LTE (FL-IDX)                         
132500             IF FL-ROW-NUMERIC > FL-NUMERIC-VALUE           
132600                 MOVE "N" TO FL-ROW-PASSES-SW                  
132700             END-IF                                               
132800         WHEN OTHER                                               
132900             MOVE "N" TO FL-ROW-PASSES-SW                      
133000     END-EVALUATE.                                                
133100 550-EVAL-NUMERIC-CONDITION-EXIT.                                 
133200     EXIT.                                                        
133300***************************************************************** 
133400** 600-RUN-NORMALIZE-STEP -- RESCALES THE SALES AND/OR          * 
133500** QUANTITY COLUMNS REQUESTED ON THE STEP.  OUTPUT STAYS SALES- * 
133600** TRANSACTION SHAPED -- DATE/REGION/PRODUCT PASS THROUGH       * 
133700** UNCHANGED AND ONLY THE REQUESTED NUMERIC COLUMNS ARE         * 
133800** REWRITTEN.                                                    *
133900***************************************************************** 
134000 600-RUN-NORMALIZE-STEP.                                          
134100     PERFORM 610-LOAD-NORMALIZE-PARMS                             
134200         THRU 610-LOAD-NORMALIZE-PARMS-EXIT.                      
134300     IF STEP-FAILED                                            
134400         GO TO 600-RUN-NORMALIZE-STEP-EXIT                        
134500     END-IF.                                                      
134600     MOVE CURRENT-SET-COUNT TO NEXT-SET-COUNT.              
134700     PERFORM 615-COPY-CURRENT-TO-NEXT                             
134800         THRU 615-COPY-CURRENT-TO-NEXT-EXIT                       
134900         VARYING CS-SUB FROM 1 BY 1                            
135000         UNTIL CS-SUB > CURRENT-SET-COUNT.                  
135100     PERFORM 620-NORMALIZE-COLUMN                                 
135200         THRU 620-NORMALIZE-COLUMN-EXIT                           
135300         VARYING COL-SUB FROM 1 BY 1                           
135400         UNTIL COL-SUB > NR-COL-COUNT.                      
135500     SET SHAPE-IS-NORMALIZED TO TRUE.                          
135600     SET MD-TYPE-SUMMARY        TO TRUE.                          
135700     MOVE STEP-INPUT-COUNT   TO MD-ORIGINAL-ROWS.              
135800     MOVE NEXT-SET-COUNT     TO MD-RESULT-ROWS.                
135900     MOVE "NORMALIZE"           TO MD-TRANSFORM-TYPE.             
136000     MOVE NR-METHOD          TO MD-NR-METHOD OF                
136100         MD-NORMALIZE-EXT.                                        
136200     MOVE NR-COL-COUNT       TO MD-NR-COL-COUNT OF             
136300         MD-NORMALIZE-EXT.                                        
136400     MOVE NR-MEAN            TO MD-NR-ORIG-MEAN OF             
136500         MD-NORMALIZE-EXT.                                        
136600     MOVE NR-STD-DEV         TO MD-NR-ORIG-STD OF              
136700         MD-NORMALIZE-EXT.                                        
136800     WRITE RUN-META-FILE-RECORD FROM RUN-METADATA-RECORD.      
136900 600-RUN-NORMALIZE-STEP-EXIT.                                     
137000     EXIT.                                                        
137100*                                                                 
137200***************************************************************** 
137300** 610-LOAD-NORMALIZE-PARMS -- VALIDATES THE METHOD AND KEEPS   * 
137400** ONLY THE REQUESTED COLUMNS THAT ARE NUMERIC (SALES OR        * 
137500** QUANTITY).  A NON-NUMERIC COLUMN IS SILENTLY DROPPED FROM    * 
137600** THE LIST; THE STEP FAILS ONLY IF NONE ARE LEFT.               *
137700***************************************************************** 
137800 610-LOAD-NORMALIZE-PARMS.                                        
137900     MOVE RQ-NR-METHOD TO NR-METHOD.                           
138000     IF NOT (NR-IS-MIN-MAX OR NR-IS-Z-SCORE OR              
138100         NR-IS-ROBUST)                                         
138200         SET STEP-FAILED TO TRUE                               
138300         MOVE "NORMALIZE STEP NAMES AN UNKNOWN METHOD" TO         
138400                                  ERROR-MESSAGE                
138500         GO TO 610-LOAD-NORMALIZE-PARMS-EXIT                      
138600     END-IF.                                                      
138700     IF RQ-NR-COL-COUNT = ZERO                                    
138800         SET STEP-FAILED TO TRUE                               
138900         MOVE "NORMALIZE STEP REQUIRES AT LEAST ONE COLUMN" TO    
139000                                  ERROR-MESSAGE                
139100         GO TO 610-LOAD-NORMALIZE-PARMS-EXIT                      
139200     END-IF.                                                      
139300     MOVE ZERO TO NR-COL-COUNT.                                
139400     PERFORM 611-SCAN-NORMALIZE-COLUMN                            
139500         THRU 611-SCAN-NORMALIZE-COLUMN-EXIT                      
139600         VARYING COL-SUB FROM 1 BY 1                           
139700         UNTIL COL-SUB > RQ-NR-COL-COUNT.                      
139800     IF NR-COL-COUNT = ZERO                                    
139900         SET STEP-FAILED TO TRUE                               
140000         MOVE "NORMALIZE STEP HAS NO NUMERIC COLUMNS LEFT" TO     
140100                                  ERROR-MESSAGE                
140200     END-IF.                                                      
140300 610-LOAD-NORMALIZE-PARMS-EXIT.                                   
140400     EXIT.                                                        
140500*                                                                 
140600 611-SCAN-NORMALIZE-COLUMN.                                       
140700     SET RQ-NR-IDX TO COL-SUB.                                 
140800     IF RQ-NR-COLUMN (RQ-NR-IDX) = "SALES     "                   
140900        OR RQ-NR-COLUMN (RQ-NR-IDX) = "QUANTITY  "                
141000         ADD 1 TO NR-COL-COUNT                                 
141100         SET NR-COL-IDX TO NR-COL-COUNT                     
141200         MOVE RQ-NR-COLUMN (RQ-NR-IDX) TO                         
141300              NR-COLUMN-TABLE (NR-COL-IDX)                  
141400     END-IF.                                                      
141500 611-SCAN-NORMALIZE-COLUMN-EXIT.                                  
141600     EXIT.                                                        
141700*                                                                 
141800 615-COPY-CURRENT-TO-NEXT.                                        
141900     SET CS-IDX TO CS-SUB.                                  
142000     SET NS-IDX TO CS-SUB.                                  
142100     MOVE CS-DATE (CS-IDX)     TO NS-DATE (NS-IDX).   
142200     MOVE CS-REGION (CS-IDX)   TO NS-REGION (NS-IDX). 
142300     MOVE CS-PRODUCT (CS-IDX)  TO NS-PRODUCT (NS-IDX).
142400     MOVE CS-SALES (CS-IDX)    TO NS-SALES (NS-IDX).  
142500     MOVE CS-QUANTITY (CS-IDX) TO NS-QUANTITY            
142600         (NS-IDX).                                             
142700 615-COPY-CURRENT-TO-NEXT-EXIT.                                   
142800     EXIT.                                                        
142900***************************************************************** 
143000** 620-NORMALIZE-COLUMN -- LOADS ONE COLUMN'S VALUES, COMPUTES  * 
143100** ITS STATISTICS AND REWRITES EVERY ROW'S VALUE FOR THAT       * 
143200** COLUMN IN THE NEXT-SET TABLE.                                 *
143300***************************************************************** 
143400 620-NORMALIZE-COLUMN.                                            
143500     SET NR-COL-IDX TO COL-SUB.                             
143600     MOVE NR-COLUMN-TABLE (NR-COL-IDX) TO                   
143700         EDIT-FIELD-NAME.                                      
143800     PERFORM 625-LOAD-COLUMN-VALUES                               
143900         THRU 625-LOAD-COLUMN-VALUES-EXIT.                        
144000     PERFORM 630-COMPUTE-COLUMN-STATS                             
144100         THRU 630-COMPUTE-COLUMN-STATS-EXIT.                      
144200     IF NR-IS-ROBUST                                           
144300         PERFORM 635-SORT-VALUES-ASCENDING                        
144400             THRU 635-SORT-VALUES-ASCENDING-EXIT                  
144500         PERFORM 638-COMPUTE-QUARTILES                            
144600             THRU 638-COMPUTE-QUARTILES-EXIT                      
144700     END-IF.                                                      
144800     PERFORM 640-APPLY-NORMALIZE-FORMULA                          
144900         THRU 640-APPLY-NORMALIZE-FORMULA-EXIT                    
145000         VARYING CS-SUB FROM 1 BY 1                            
145100         UNTIL CS-SUB > CURRENT-SET-COUNT.                  
145200 620-NORMALIZE-COLUMN-EXIT.                                       
145300     EXIT.                                                        
145400*                                                                 
145500 625-LOAD-COLUMN-VALUES.                                          
145600     PERFORM 626-LOAD-ONE-COLUMN-VALUE                            
145700         THRU 626-LOAD-ONE-COLUMN-VALUE-EXIT                      
145800         VARYING VAL-SUB FROM 1 BY 1                           
145900         UNTIL VAL-SUB > CURRENT-SET-COUNT.                 
146000 625-LOAD-COLUMN-VALUES-EXIT.                                     
146100     EXIT.                                                        
146200*                                                                 
146300 626-LOAD-ONE-COLUMN-VALUE.                                       
146400     SET CS-IDX TO VAL-SUB.                                 
146500     SET NR-VAL-IDX TO VAL-SUB.                             
146600     IF EDIT-FIELD-NAME = "SALES     "                         
146700         MOVE CS-SALES (CS-IDX)    TO NR-VALUE           
146800             (NR-VAL-IDX)                                      
146900     ELSE                                                         
147000         MOVE CS-QUANTITY (CS-IDX) TO NR-VALUE           
147100             (NR-VAL-IDX)                                      
147200     END-IF.                                                      
147300 626-LOAD-ONE-COLUMN-VALUE-EXIT.                                  
147400     EXIT.                                                        
147500*                                                                 
147600***************************************************************** 
147700** 630-COMPUTE-COLUMN-STATS -- MEAN, SAMPLE STD DEV (N-1),      * 
147800** MIN AND MAX OVER THE COLUMN JUST LOADED.                      *
147900***************************************************************** 
148000 630-COMPUTE-COLUMN-STATS.                                        
148100     MOVE ZERO TO NR-SUM NR-VARIANCE.                       
148200     SET NR-VAL-IDX TO 1.                                      
148300     MOVE NR-VALUE (NR-VAL-IDX) TO NR-MIN-VALUE          
148400         NR-MAX-VALUE.                                         
148500     PERFORM 631-ACCUMULATE-ONE-VALUE                             
148600         THRU 631-ACCUMULATE-ONE-VALUE-EXIT                       
148700         VARYING VAL-SUB FROM 1 BY 1                           
148800         UNTIL VAL-SUB > CURRENT-SET-COUNT.                 
148900     COMPUTE NR-MEAN ROUNDED = NR-SUM /                     
149000         CURRENT-SET-COUNT.                                    
149100     COMPUTE NR-RANGE = NR-MAX-VALUE - NR-MIN-VALUE.     
149200     IF CURRENT-SET-COUNT < 2                                  
149300         MOVE ZERO TO NR-STD-DEV                               
149400         GO TO 630-COMPUTE-COLUMN-STATS-EXIT                      
149500     END-IF.                                                      
149600     MOVE ZERO TO NR-VARIANCE.                                 
149700     PERFORM 632-ADD-SQUARED-DEVIATION                            
149800         THRU 632-ADD-SQUARED-DEVIATION-EXIT                      
149900         VARYING VAL-SUB FROM 1 BY 1                           
150000         UNTIL VAL-SUB > CURRENT-SET-COUNT.                 
150100     COMPUTE SD-VARIANCE = NR-VARIANCE /                    
150200         (CURRENT-SET-COUNT - 1).                              
150300     PERFORM 485-COMPUTE-SQUARE-ROOT                              
150400         THRU 485-COMPUTE-SQUARE-ROOT-EXIT.                       
150500     MOVE SD-RESULT TO NR-STD-DEV.                          
150600 630-COMPUTE-COLUMN-STATS-EXIT.                                   
150700     EXIT.                                                        
150800*                                                                 
150900 631-ACCUMULATE-ONE-VALUE.                                        
151000     SET NR-VAL-IDX TO VAL-SUB.                             
151100     ADD NR-VALUE (NR-VAL-IDX) TO NR-SUM.                
151200     IF NR-VALUE (NR-VAL-IDX) < NR-MIN-VALUE             
151300         MOVE NR-VALUE (NR-VAL-IDX) TO NR-MIN-VALUE      
151400     END-IF.                                                      
151500     IF NR-VALUE (NR-VAL-IDX) > NR-MAX-VALUE             
151600         MOVE NR-VALUE (NR-VAL-IDX) TO NR-MAX-VALUE      
151700     END-IF.                                                      
151800 631-ACCUMULATE-ONE-VALUE-EXIT.                                   
151900     EXIT.                                                        
152000*                                                                 
152100 632-ADD-SQUARED-DEVIATION.                                       
152200     SET NR-VAL-IDX TO VAL-SUB.                             
152300     COMPUTE NR-VARIANCE = NR-VARIANCE +                    
152400             ((NR-VALUE (NR-VAL-IDX) - NR-MEAN) *        
152500              (NR-VALUE (NR-VAL-IDX) - NR-MEAN)).        
152600 632-ADD-SQUARED-DEVIATION-EXIT.                                  
152700     EXIT.                                                        
152800*                                                                 
152900***************************************************************** 
153000** 635-SORT-VALUES-ASCENDING -- INSERTION SORT OF THE LOADED    * 
153100** COLUMN INTO NR-SORTED-TABLE.  THE COLUMN IS CAPPED AT     * 
153200** 10,000 ENTRIES SO A SIMPLE INSERTION SORT IS ADEQUATE --     * 
153300** THE SAME SIZE LIMIT THE INPUT LOAD ENFORCES.                  *
153400***************************************************************** 
153500 635-SORT-VALUES-ASCENDING.                                       
153600     PERFORM 636-COPY-VALUE-TO-SORTED                             
153700         THRU 636-COPY-VALUE-TO-SORTED-EXIT                       
153800         VARYING VAL-SUB FROM 1 BY 1                           
153900         UNTIL VAL-SUB > CURRENT-SET-COUNT.                 
154000     PERFORM 637-INSERT-ONE-VALUE                                 
154100         THRU 637-INSERT-ONE-VALUE-EXIT                           
154200         VARYING VAL-SUB FROM 2 BY 1                           
154300         UNTIL VAL-SUB > CURRENT-SET-COUNT.                 
154400 635-SORT-VALUES-ASCENDING-EXIT.                                  
154500     EXIT.                                                        
154600*                                                                 
154700 636-COPY-VALUE-TO-SORTED.                                        
154800     SET NR-VAL-IDX TO VAL-SUB.                             
154900     SET NR-SORT-IDX TO VAL-SUB.                            
155000     MOVE NR-VALUE (NR-VAL-IDX) TO NR-SORTED             
155100         (NR-SORT-IDX).                                        
155200 636-COPY-VALUE-TO-SORTED-EXIT.                                   
155300     EXIT.                                                        
155400*                                                                 
155500***************************************************************** 
155600** 637-INSERT-ONE-VALUE -- STANDARD INSERTION-SORT STEP.  THE   * 
155700** ENTRY AT VAL-SUB IS HELD ASIDE AND THE SORTED ENTRIES     * 
155800** AHEAD OF IT ARE SHIFTED UP ONE AT A TIME UNTIL ITS SPOT IS    *
155900** FOUND.                                                        *
156000***************************************************************** 
156100 637-INSERT-ONE-VALUE.                                            
156200     SET NR-SORT-IDX TO VAL-SUB.                            
156300     MOVE NR-SORTED (NR-SORT-IDX) TO NR-SWAP-VALUE.      
156400     PERFORM 639-SHIFT-SORTED-ENTRY                               
156500         THRU 639-SHIFT-SORTED-ENTRY-EXIT                         
156600         UNTIL NR-SORT-IDX = 1                                 
156700            OR NR-SORTED (NR-SORT-IDX - 1) NOT >            
156800                NR-SWAP-VALUE.                                 
156900     MOVE NR-SWAP-VALUE TO NR-SORTED (NR-SORT-IDX).      
157000 637-INSERT-ONE-VALUE-EXIT.                                       
157100     EXIT.                                                        
157200*                                                                 
157300 639-SHIFT-SORTED-ENTRY.                                          
157400     MOVE NR-SORTED (NR-SORT-IDX - 1) TO NR-SORTED       
157500         (NR-SORT-IDX).                                        
157600     SET NR-SORT-IDX DOWN BY 1.                                
157700 639-SHIFT-SORTED-ENTRY-EXIT.                                     
157800     EXIT.                                                        
157900***************************************************************** 
158000** 638-COMPUTE-QUARTILES -- NEAREST-RANK MEDIAN, Q1 AND Q3 OVER * 
158100** THE SORTED COLUMN, FOR THE ROBUST METHOD ONLY.                *
158200***************************************************************** 
158300 638-COMPUTE-QUARTILES.                                           
158400     COMPUTE NR-MID-SUB = (CURRENT-SET-COUNT + 1) / 2.      
158500     COMPUTE NR-Q1-SUB  = (CURRENT-SET-COUNT + 1) / 4.      
158600     COMPUTE NR-Q3-SUB  = ((CURRENT-SET-COUNT + 1) * 3) / 4.
158700     IF NR-Q1-SUB < 1                                          
158800         MOVE 1 TO NR-Q1-SUB                                   
158900     END-IF.                                                      
159000     IF NR-Q3-SUB > CURRENT-SET-COUNT                       
159100         MOVE CURRENT-SET-COUNT TO NR-Q3-SUB                
159200     END-IF.                                                      
159300     SET NR-SORT-IDX TO NR-MID-SUB.                         
159400     MOVE NR-SORTED (NR-SORT-IDX) TO NR-MEDIAN.          
159500     SET NR-SORT-IDX TO NR-Q1-SUB.                          
159600     MOVE NR-SORTED (NR-SORT-IDX) TO NR-Q1.              
159700     SET NR-SORT-IDX TO NR-Q3-SUB.                          
159800     MOVE NR-SORTED (NR-SORT-IDX) TO NR-Q3.              
159900     COMPUTE NR-IQR = NR-Q3 - NR-Q1.                     
160000 638-COMPUTE-QUARTILES-EXIT.                                      
160100     EXIT.                                                        
160200*                                                                 
160300***************************************************************** 
160400** 640-APPLY-NORMALIZE-FORMULA -- REWRITES ONE ROW'S VALUE FOR  * 
160500** THE COLUMN BEING NORMALIZED.  THE "ROBUST" FORMULA IS CODED  * 
160600** EXACTLY AS SPECIFIED -- ((X MINUS MEDIAN) OVER Q3) MINUS Q1, * 
160700** NOT THE MORE USUAL DIVISION BY THE INTERQUARTILE RANGE.       *
160800***************************************************************** 
160900 640-APPLY-NORMALIZE-FORMULA.                                     
161000     SET CS-IDX TO CS-SUB.                                  
161100     SET NS-IDX TO CS-SUB.                                  
161200     IF EDIT-FIELD-NAME = "SALES     "                         
161300         MOVE CS-SALES (CS-IDX)    TO NR-RAW-VALUE       
161400     ELSE                                                         
161500         MOVE CS-QUANTITY (CS-IDX) TO NR-RAW-VALUE       
161600     END-IF.                                                      
161700     EVALUATE TRUE                                                
161800         WHEN NR-IS-MIN-MAX                                    
161900             IF NR-RANGE = ZERO                                
162000                 MOVE ZERO TO NR-RESULT-VALUE                  
162100             ELSE                                                 
162200                 COMPUTE NR-RESULT-VALUE ROUNDED =             
162300                     (NR-RAW-VALUE - NR-MIN-VALUE) /        
162400                         NR-RANGE                              
162500             END-IF                                               
162600         WHEN NR-IS-Z-SCORE                                    
162700             IF NR-STD-DEV = ZERO                              
162800                 MOVE ZERO TO NR-RESULT-VALUE                  
162900             ELSE                                                 
163000                 COMPUTE NR-RESULT-VALUE ROUNDED =             
163100                     (NR-RAW-VALUE - NR-MEAN) /             
163200                         NR-STD-DEV                            
163300             END-IF                                               
163400         WHEN NR-IS-ROBUST                                     
163500             IF NR-Q3 = ZERO                                   
163600                 MOVE ZERO TO NR-RESULT-VALUE                  
163700             ELSE                                                 
163800                 COMPUTE NR-RESULT-VALUE ROUNDED =             
163900                     ((NR-RAW-VALUE - NR-MEDIAN) / NR-Q3)
164000                      - NR-Q1                                  
164100             END-IF                                               
164200     END-EVALUATE.                                                
164300     MOVE NR-RESULT-VALUE TO RND-INPUT.                     
164400     MOVE 6 TO RND-SCALE.                                      
164500     PERFORM 480-ROUND-TO-SCALE                                   
164600         THRU 480-ROUND-TO-SCALE-EXIT.                            
164700     IF EDIT-FIELD-NAME = "SALES     "                         
164800         MOVE RND-OUTPUT TO NS-SALES (NS-IDX)            
164900     ELSE                                                         
165000         MOVE RND-OUTPUT TO NS-QUANTITY (NS-IDX)         
165100     END-IF.                                                      
165200 640-APPLY-NORMALIZE-FORMULA-EXIT.                                
165300     EXIT.                                                        
165400***************************************************************** 
165500** 700-RUN-PIVOT-STEP -- RESHAPES THE CURRENT SET INTO AN       * 
165600** INDEX-BY-COLUMN CROSSTAB.  THIS IS A RESHAPING STEP -- LIKE  * 
165700** AGGREGATE, ITS OUTPUT GOES STRAIGHT TO RESULT-FILE AND MAY   * 
165800** NOT BE FOLLOWED BY A FURTHER STEP (SEE 320-EDIT-STEP-REQUEST)* 
165900***************************************************************** 
166000 700-RUN-PIVOT-STEP.                                              
166100     PERFORM 710-LOAD-PIVOT-PARMS                                 
166200         THRU 710-LOAD-PIVOT-PARMS-EXIT.                          
166300     IF STEP-FAILED                                            
166400         GO TO 700-RUN-PIVOT-STEP-EXIT                            
166500     END-IF.                                                      
166600     MOVE ZERO TO PV-COL-COUNT PV-IDX-COUNT.                
166700     PERFORM 720-DISCOVER-COLUMN-VALUES                           
166800         THRU 720-DISCOVER-COLUMN-VALUES-EXIT.                    
166900     IF STEP-FAILED                                            
167000         GO TO 700-RUN-PIVOT-STEP-EXIT                            
167100     END-IF.                                                      
167200     PERFORM 730-BUILD-PIVOT-TABLE                                
167300         THRU 730-BUILD-PIVOT-TABLE-EXIT.                         
167400     PERFORM 740-WRITE-PIVOT-RESULTS                              
167500         THRU 740-WRITE-PIVOT-RESULTS-EXIT                        
167600         VARYING PV-IDX-IDX FROM 1 BY 1                        
167700         UNTIL PV-IDX-IDX > PV-IDX-COUNT.                   
167800     SET SHAPE-IS-PIVOTED    TO TRUE.                          
167900     SET RESULT-ALREADY-WRITTEN TO TRUE.                       
168000     SET MD-TYPE-SUMMARY        TO TRUE.                          
168100     MOVE STEP-INPUT-COUNT   TO MD-ORIGINAL-ROWS.              
168200     MOVE PV-IDX-COUNT       TO MD-RESULT-ROWS.                
168300     MOVE "PIVOT"               TO MD-TRANSFORM-TYPE.             
168400     MOVE PV-INDEX-COL       TO MD-PV-INDEX-COL OF             
168500         MD-PIVOT-EXT.                                            
168600     MOVE PV-COLUMNS-COL     TO MD-PV-COLUMNS-COL OF           
168700         MD-PIVOT-EXT.                                            
168800     MOVE PV-VALUES-COL      TO MD-PV-VALUES-COL OF            
168900         MD-PIVOT-EXT.                                            
169000     MOVE PV-AGG-FUNC        TO MD-PV-AGG-FUNC OF MD-PIVOT-EXT.
169100     WRITE RUN-META-FILE-RECORD FROM RUN-METADATA-RECORD.      
169200 700-RUN-PIVOT-STEP-EXIT.                                         
169300     EXIT.                                                        
169400*                                                                 
169500***************************************************************** 
169600** 710-LOAD-PIVOT-PARMS -- THE INDEX AND PIVOT-COLUMNS FIELDS   * 
169700** MUST BE ONE OF DATE/REGION/PRODUCT; THE VALUES FIELD MUST BE * 
169800** SALES OR QUANTITY; THE FUNCTION MUST BE SUM, MEAN, COUNT,    *
169900** MIN OR MAX.                                                   *
170000***************************************************************** 
170100 710-LOAD-PIVOT-PARMS.                                            
170200     MOVE RQ-PV-INDEX-COL   TO PV-INDEX-COL.                   
170300     MOVE RQ-PV-COLUMNS-COL TO PV-COLUMNS-COL.                 
170400     MOVE RQ-PV-VALUES-COL  TO PV-VALUES-COL.                  
170500     MOVE RQ-PV-AGG-FUNC    TO PV-AGG-FUNC.                    
170600     IF NOT (PV-INDEX-COL = "DATE      " OR                    
170700             PV-INDEX-COL = "REGION    " OR                    
170800             PV-INDEX-COL = "PRODUCT   ")                      
170900         SET STEP-FAILED TO TRUE                               
171000         MOVE "PIVOT INDEX NAMES AN UNKNOWN FIELD" TO             
171100             ERROR-MESSAGE                                     
171200         GO TO 710-LOAD-PIVOT-PARMS-EXIT                          
171300     END-IF.                                                      
171400     IF NOT (PV-COLUMNS-COL = "DATE      " OR                  
171500             PV-COLUMNS-COL = "REGION    " OR                  
171600             PV-COLUMNS-COL = "PRODUCT   ")                    
171700         SET STEP-FAILED TO TRUE                               
171800         MOVE "PIVOT COLUMNS NAMES AN UNKNOWN FIELD" TO           
171900                                  ERROR-MESSAGE                
172000         GO TO 710-LOAD-PIVOT-PARMS-EXIT                          
172100     END-IF.                                                      
172200     IF NOT (PV-VALUES-COL = "SALES     " OR                   
172300             PV-VALUES-COL = "QUANTITY  ")                     
172400         SET STEP-FAILED TO TRUE                               
172500         MOVE "PIVOT VALUES NAMES AN UNKNOWN FIELD" TO            
172600                                  ERROR-MESSAGE                
172700         GO TO 710-LOAD-PIVOT-PARMS-EXIT                          
172800     END-IF.                                                      
172900     IF NOT (PV-FUNC-IS-SUM OR PV-FUNC-IS-MEAN
173000             OR PV-FUNC-IS-COUNT OR PV-FUNC-IS-MIN
173100             OR PV-FUNC-IS-MAX)
173200         SET STEP-FAILED TO TRUE
173300         MOVE "PIVOT STEP NAMES AN UNKNOWN FUNCTION" TO
173400                                  ERROR-MESSAGE
173500     END-IF.
173600 710-LOAD-PIVOT-PARMS-EXIT.                                       
173700     EXIT.                                                        
173800***************************************************************** 
173900** 720-DISCOVER-COLUMN-VALUES -- FINDS EVERY DISTINCT VALUE OF  * 
174000** THE PIVOT-COLUMNS FIELD ACROSS THE CURRENT SET, IN FIRST-SEEN* 
174100** ORDER, CAPPED AT 10.  A STEP WHOSE PIVOT-COLUMNS FIELD HAS    *
174200** MORE THAN 10 DISTINCT VALUES IS REJECTED HERE RATHER THAN     *
174300** TRUNCATED SILENTLY -- SEE THE RESULT LAYOUT HEADER (RPTRESL). *
174400***************************************************************** 
174500 720-DISCOVER-COLUMN-VALUES.                                      
174600     PERFORM 721-SCAN-ROW-FOR-COLUMN-VALUE                        
174700         THRU 721-SCAN-ROW-FOR-COLUMN-VALUE-EXIT                  
174800         VARYING CS-SUB FROM 1 BY 1                            
174900         UNTIL CS-SUB > CURRENT-SET-COUNT                   
175000            OR STEP-FAILED.                                    
175100 720-DISCOVER-COLUMN-VALUES-EXIT.                                 
175200     EXIT.                                                        
175300*                                                                 
175400 721-SCAN-ROW-FOR-COLUMN-VALUE.                                   
175500     SET CS-IDX TO CS-SUB.                                  
175600     MOVE PV-COLUMNS-COL TO PV-FIELD-SELECTOR.              
175700     PERFORM 760-FETCH-TEXT-FIELD                                 
175800         THRU 760-FETCH-TEXT-FIELD-EXIT.                          
175900     MOVE PV-FIELD-TEXT TO PV-ROW-COLUMN-VALUE.             
176000     SET PV-FOUND TO FALSE.                                    
176100     MOVE "N" TO PV-FOUND-SW.                                  
176200     IF PV-COL-COUNT > ZERO                                    
176300         PERFORM 722-TRY-ONE-COLUMN-SLOT                          
176400             THRU 722-TRY-ONE-COLUMN-SLOT-EXIT                    
176500             VARYING PV-COL-IDX FROM 1 BY 1                    
176600             UNTIL PV-COL-IDX > PV-COL-COUNT                
176700                OR PV-FOUND                                    
176800     END-IF.                                                      
176900     IF NOT PV-FOUND                                           
177000         IF PV-COL-COUNT = 10                                  
177100             SET STEP-FAILED TO TRUE                           
177200             MOVE "PIVOT COLUMNS FIELD HAS OVER 10 VALUES" TO     
177300                                      ERROR-MESSAGE            
177400         ELSE                                                     
177500             ADD 1 TO PV-COL-COUNT                             
177600             SET PV-COL-IDX TO PV-COL-COUNT                 
177700             MOVE PV-ROW-COLUMN-VALUE TO                       
177800                  PV-COLUMN-ENTRY (PV-COL-IDX)              
177900         END-IF                                                   
178000     END-IF.                                                      
178100 721-SCAN-ROW-FOR-COLUMN-VALUE-EXIT.                              
178200     EXIT.                                                        
178300*                                                                 
178400 722-TRY-ONE-COLUMN-SLOT.                                         
178500     IF PV-COLUMN-ENTRY (PV-COL-IDX) =                      
178600         PV-ROW-COLUMN-VALUE                                   
178700         SET PV-FOUND TO TRUE                                  
178800     END-IF.                                                      
178900 722-TRY-ONE-COLUMN-SLOT-EXIT.                                    
179000     EXIT.                                                        
179100*                                                                 
179200***************************************************************** 
179300** 730-BUILD-PIVOT-TABLE -- FOR EACH ROW, FINDS OR ADDS THE     * 
179400** INDEX VALUE'S ENTRY AND ACCUMULATES THE VALUES FIELD INTO THE* 
179500** CELL FOR ITS COLUMN VALUE.                                    *
179600***************************************************************** 
179700 730-BUILD-PIVOT-TABLE.                                           
179800     PERFORM 731-ACCUMULATE-ONE-ROW                               
179900         THRU 731-ACCUMULATE-ONE-ROW-EXIT                         
180000         VARYING CS-SUB FROM 1 BY 1                            
180100         UNTIL CS-SUB > CURRENT-SET-COUNT.                  
180200 730-BUILD-PIVOT-TABLE-EXIT.                                      
180300     EXIT.                                                        
180400*                                                                 
180500 731-ACCUMULATE-ONE-ROW.                                          
180600     SET CS-IDX TO CS-SUB.                                  
180700     MOVE PV-INDEX-COL TO PV-FIELD-SELECTOR.                
180800     PERFORM 760-FETCH-TEXT-FIELD                                 
180900         THRU 760-FETCH-TEXT-FIELD-EXIT.                          
181000     MOVE PV-FIELD-TEXT TO PV-ROW-INDEX-VALUE.              
181100     MOVE PV-COLUMNS-COL TO PV-FIELD-SELECTOR.              
181200     PERFORM 760-FETCH-TEXT-FIELD                                 
181300         THRU 760-FETCH-TEXT-FIELD-EXIT.                          
181400     MOVE PV-FIELD-TEXT TO PV-ROW-COLUMN-VALUE.             
181500     PERFORM 770-FETCH-NUMERIC-FIELD                              
181600         THRU 770-FETCH-NUMERIC-FIELD-EXIT.                       
181700     PERFORM 735-FIND-OR-ADD-INDEX-ENTRY
181800         THRU 735-FIND-OR-ADD-INDEX-ENTRY-EXIT.
181900     PERFORM 738-FIND-COLUMN-SLOT
182000         THRU 738-FIND-COLUMN-SLOT-EXIT.
182100     ADD PV-ROW-CELL-AMOUNT TO PV-CELL-SUM (PV-IDX-IDX,
182200                                                   PV-CELL-IDX)
182300                                                       .
182400     ADD 1 TO PV-CELL-COUNT (PV-IDX-IDX, PV-CNT-IDX).
182500     SET PV-MIN-IDX TO PV-CELL-IDX.
182600     SET PV-MAX-IDX TO PV-CELL-IDX.
182700     IF PV-CELL-COUNT (PV-IDX-IDX, PV-CNT-IDX) = 1
182800         MOVE PV-ROW-CELL-AMOUNT TO PV-CELL-MIN (PV-IDX-IDX,
182900             PV-MIN-IDX)
183000         MOVE PV-ROW-CELL-AMOUNT TO PV-CELL-MAX (PV-IDX-IDX,
183100             PV-MAX-IDX)
183200     ELSE
183300         IF PV-ROW-CELL-AMOUNT < PV-CELL-MIN (PV-IDX-IDX,
183400             PV-MIN-IDX)
183500             MOVE PV-ROW-CELL-AMOUNT TO PV-CELL-MIN (PV-IDX-IDX,
183600                 PV-MIN-IDX)
183700         END-IF
183800         IF PV-ROW-CELL-AMOUNT > PV-CELL-MAX (PV-IDX-IDX,
183900             PV-MAX-IDX)
184000             MOVE PV-ROW-CELL-AMOUNT TO PV-CELL-MAX (PV-IDX-IDX,
184100                 PV-MAX-IDX)
184200         END-IF
184300     END-IF.
184400 731-ACCUMULATE-ONE-ROW-EXIT.
184500     EXIT.                                                        
184600*                                                                 
184700 735-FIND-OR-ADD-INDEX-ENTRY.                                     
184800     SET PV-FOUND TO FALSE.                                    
184900     MOVE "N" TO PV-FOUND-SW.                                  
185000     IF PV-IDX-COUNT > ZERO                                    
185100         PERFORM 736-TRY-ONE-INDEX-SLOT                           
185200             THRU 736-TRY-ONE-INDEX-SLOT-EXIT                     
185300             VARYING PV-IDX-IDX FROM 1 BY 1                    
185400             UNTIL PV-IDX-IDX > PV-IDX-COUNT                
185500                OR PV-FOUND                                    
185600     END-IF.                                                      
185700     IF NOT PV-FOUND                                           
185800         ADD 1 TO PV-IDX-COUNT                                 
185900         SET PV-IDX-IDX TO PV-IDX-COUNT                     
186000         MOVE PV-ROW-INDEX-VALUE TO PV-INDEX-VALUE          
186100             (PV-IDX-IDX)                                      
186200         PERFORM 737-CLEAR-ONE-INDEX-ROW                          
186300             THRU 737-CLEAR-ONE-INDEX-ROW-EXIT                    
186400             VARYING PV-CELL-IDX FROM 1 BY 1                   
186500             UNTIL PV-CELL-IDX > 10                            
186600     END-IF.                                                      
186700 735-FIND-OR-ADD-INDEX-ENTRY-EXIT.                                
186800     EXIT.                                                        
186900*                                                                 
187000 736-TRY-ONE-INDEX-SLOT.                                          
187100     IF PV-INDEX-VALUE (PV-IDX-IDX) = PV-ROW-INDEX-VALUE 
187200         SET PV-FOUND TO TRUE                                  
187300     END-IF.                                                      
187400 736-TRY-ONE-INDEX-SLOT-EXIT.                                     
187500     EXIT.                                                        
187600*                                                                 
187700 737-CLEAR-ONE-INDEX-ROW.
187800     MOVE ZERO TO PV-CELL-SUM (PV-IDX-IDX, PV-CELL-IDX).
187900     SET PV-CNT-IDX TO PV-CELL-IDX.
188000     SET PV-MIN-IDX TO PV-CELL-IDX.
188100     SET PV-MAX-IDX TO PV-CELL-IDX.
188200     MOVE ZERO TO PV-CELL-COUNT (PV-IDX-IDX, PV-CNT-IDX).
188300     MOVE ZERO TO PV-CELL-MIN (PV-IDX-IDX, PV-MIN-IDX).
188400     MOVE ZERO TO PV-CELL-MAX (PV-IDX-IDX, PV-MAX-IDX).
188500 737-CLEAR-ONE-INDEX-ROW-EXIT.
188600     EXIT.
188700*                                                                 
188800 738-FIND-COLUMN-SLOT.                                            
188900     SET PV-FOUND TO FALSE.                                    
189000     MOVE "N" TO PV-FOUND-SW.                                  
189100     PERFORM 739-TRY-ONE-COLUMN-MATCH                             
189200         THRU 739-TRY-ONE-COLUMN-MATCH-EXIT                       
189300         VARYING PV-CELL-IDX FROM 1 BY 1                       
189400         UNTIL PV-CELL-IDX > PV-COL-COUNT                   
189500            OR PV-FOUND.                                       
189600     SET PV-CNT-IDX TO PV-CELL-IDX.                         
189700 738-FIND-COLUMN-SLOT-EXIT.                                       
189800     EXIT.                                                        
189900*                                                                 
190000 739-TRY-ONE-COLUMN-MATCH.                                        
190100     SET PV-COL-IDX TO PV-CELL-IDX.                         
190200     IF PV-COLUMN-ENTRY (PV-COL-IDX) =                      
190300         PV-ROW-COLUMN-VALUE                                   
190400         SET PV-FOUND TO TRUE                                  
190500     END-IF.                                                      
190600 739-TRY-ONE-COLUMN-MATCH-EXIT.                                   
190700     EXIT.                                                        
190800***************************************************************** 
190900** 740-WRITE-PIVOT-RESULTS -- ONE RESULT RECORD PER DISTINCT    * 
191000** INDEX VALUE, CELLS IN THE SAME ORDER THE COLUMN VALUES WERE  * 
191100** FIRST SEEN.  A COLUMN VALUE NEVER SEEN FOR A GIVEN INDEX      *
191200** VALUE COMES OUT ZERO, NOT OMITTED.                            *
191300***************************************************************** 
191400 740-WRITE-PIVOT-RESULTS.                                         
191500     PERFORM 745-COMPUTE-ONE-CELL-VALUE                           
191600         THRU 745-COMPUTE-ONE-CELL-VALUE-EXIT                     
191700         VARYING PV-CELL-IDX FROM 1 BY 1                       
191800         UNTIL PV-CELL-IDX > PV-COL-COUNT.                  
191900     PERFORM 750-WRITE-ONE-PIVOT-ROW                              
192000         THRU 750-WRITE-ONE-PIVOT-ROW-EXIT.                       
192100 740-WRITE-PIVOT-RESULTS-EXIT.                                    
192200     EXIT.                                                        
192300*                                                                 
192400*****************************************************************
192500** 745-COMPUTE-ONE-CELL-VALUE -- SUM, MEAN, COUNT, MIN OR MAX    *
192600** FOR ONE INDEX-ROW/COLUMN-VALUE CELL, MOVED INTO THE PRINT-    *
192700** SHAPED PV-CELL TABLE FOR 750 TO WRITE.                        *
192800*****************************************************************
192900 745-COMPUTE-ONE-CELL-VALUE.
193000     SET PV-CNT-IDX  TO PV-CELL-IDX.
193100     SET PV-MIN-IDX  TO PV-CELL-IDX.
193200     SET PV-MAX-IDX  TO PV-CELL-IDX.
193300     EVALUATE TRUE
193400         WHEN PV-FUNC-IS-SUM
193500             MOVE PV-CELL-SUM (PV-IDX-IDX, PV-CELL-IDX)
193600                 TO
193700                  PV-CELL (PV-CELL-IDX)
193800         WHEN PV-FUNC-IS-COUNT
193900             MOVE PV-CELL-COUNT (PV-IDX-IDX, PV-CNT-IDX)
194000                 TO
194100                  PV-CELL (PV-CELL-IDX)
194200         WHEN PV-FUNC-IS-MIN
194300             MOVE PV-CELL-MIN (PV-IDX-IDX, PV-MIN-IDX)
194400                 TO
194500                  PV-CELL (PV-CELL-IDX)
194600         WHEN PV-FUNC-IS-MAX
194700             MOVE PV-CELL-MAX (PV-IDX-IDX, PV-MAX-IDX)
194800                 TO
194900                  PV-CELL (PV-CELL-IDX)
195000         WHEN PV-FUNC-IS-MEAN
195100             IF PV-CELL-COUNT (PV-IDX-IDX, PV-CNT-IDX) =
195200                 ZERO
195300                 MOVE ZERO TO PV-CELL (PV-CELL-IDX)
195400             ELSE
195500                 COMPUTE PV-CELL (PV-CELL-IDX) ROUNDED =
195600                     PV-CELL-SUM (PV-IDX-IDX,
195700                         PV-CELL-IDX) /
195800                     PV-CELL-COUNT (PV-IDX-IDX,
195900                         PV-CNT-IDX)
196000             END-IF
196100     END-EVALUATE.
196200 745-COMPUTE-ONE-CELL-VALUE-EXIT.
196300     EXIT.
196400*                                                                 
196500 750-WRITE-ONE-PIVOT-ROW.                                         
196600     MOVE SPACES TO RESULT-RECORD.                             
196700     MOVE PV-INDEX-VALUE (PV-IDX-IDX) TO PV-INDEX.          
196800     MOVE PV-COL-COUNT                   TO PV-CELL-COUNT.     
196900     IF PV-COL-COUNT < 10                                      
197000         COMPUTE PV-FILL-START = PV-COL-COUNT + 1           
197100         PERFORM 751-ZERO-FILL-UNUSED-CELL                        
197200             THRU 751-ZERO-FILL-UNUSED-CELL-EXIT                  
197300             VARYING PV-CELL-IDX FROM PV-FILL-START BY 1       
197400             UNTIL PV-CELL-IDX > 10                               
197500     END-IF.                                                      
197600     IF NOT DRY-RUN-REQUESTED                                  
197700         WRITE RESULT-FILE-RECORD FROM RESULT-RECORD           
197800     END-IF.                                                      
197900     ADD 1 TO RESULT-ROW-COUNT.                                
198000 750-WRITE-ONE-PIVOT-ROW-EXIT.                                    
198100     EXIT.                                                        
198200*                                                                 
198300 751-ZERO-FILL-UNUSED-CELL.                                       
198400     MOVE ZERO TO PV-CELL (PV-CELL-IDX).                          
198500 751-ZERO-FILL-UNUSED-CELL-EXIT.                                  
198600     EXIT.                                                        
198700*                                                                 
198800***************************************************************** 
198900** 760-FETCH-TEXT-FIELD -- RETURNS THE CURRENT-SET ROW'S VALUE  * 
199000** FOR WHICHEVER TEXT FIELD PV-FIELD-SELECTOR NAMES.  USED BY* 
199100** BOTH THE PIVOT INDEX AND PIVOT-COLUMNS LOOKUPS.               *
199200***************************************************************** 
199300 760-FETCH-TEXT-FIELD.                                            
199400     EVALUATE PV-FIELD-SELECTOR                                
199500         WHEN "DATE      "                                        
199600             MOVE CS-DATE (CS-IDX)    TO PV-FIELD-TEXT   
199700         WHEN "REGION    "                                        
199800             MOVE CS-REGION (CS-IDX)  TO PV-FIELD-TEXT   
199900         WHEN "PRODUCT   "                                        
200000             MOVE CS-PRODUCT (CS-IDX) TO PV-FIELD-TEXT   
200100     END-EVALUATE.                                                
200200 760-FETCH-TEXT-FIELD-EXIT.                                       
200300     EXIT.                                                        
200400*                                                                 
200500***************************************************************** 
200600** 770-FETCH-NUMERIC-FIELD -- RETURNS THE CURRENT-SET ROW'S     * 
200700** VALUE FOR THE PIVOT VALUES FIELD (SALES OR QUANTITY).         *
200800***************************************************************** 
200900 770-FETCH-NUMERIC-FIELD.                                         
201000     IF PV-VALUES-COL = "SALES     "                           
201100         MOVE CS-SALES (CS-IDX)    TO PV-ROW-CELL-AMOUNT 
201200     ELSE                                                         
201300         MOVE CS-QUANTITY (CS-IDX) TO PV-ROW-CELL-AMOUNT 
201400     END-IF.                                                      
201500 770-FETCH-NUMERIC-FIELD-EXIT.                                    
201600     EXIT.                                                        
201700***************************************************************** 
201800** 800-WRITE-RESULT-RECORDS -- FINAL FLUSH OF THE CURRENT-SET   * 
201900** TABLE TO RESULT-FILE.  AGGREGATE AND PIVOT ALREADY WROTE      *
202000** THEIR OWN RESULT ROWS AND SET RESULT-ALREADY-WRITTEN, SO   *
202100** THIS PARAGRAPH HAS NOTHING TO DO ON A RUN THAT ENDED WITH ONE *
202200** OF THOSE TWO TRANSFORMS -- OR WITH NO STEPS AT ALL.           *
202300***************************************************************** 
202400 800-WRITE-RESULT-RECORDS.                                        
202500     IF RESULT-ALREADY-WRITTEN                                 
202600         GO TO 800-WRITE-RESULT-RECORDS-EXIT                      
202700     END-IF.                                                      
202800     IF CURRENT-SET-COUNT = ZERO                               
202900         GO TO 800-WRITE-RESULT-RECORDS-EXIT                      
203000     END-IF.                                                      
203100     PERFORM 810-WRITE-ONE-RESULT-ROW                             
203200         THRU 810-WRITE-ONE-RESULT-ROW-EXIT                       
203300         VARYING CS-SUB FROM 1 BY 1                            
203400         UNTIL CS-SUB > CURRENT-SET-COUNT.                  
203500 800-WRITE-RESULT-RECORDS-EXIT.                                   
203600     EXIT.                                                        
203700*                                                                 
203800***************************************************************** 
203900** 810-WRITE-ONE-RESULT-ROW -- A NORMALIZED SET WRITES THE       *
204000** NARROWER NORMALIZED-RECORD-AREA SHAPE; A PLAIN OR FILTERED    *
204100** SET WRITES FILTERED-TRANSACTION-AREA, WHICH CARRIES THE SAME  *
204200** FIVE COLUMNS AT THE ORIGINAL SALES-TRANSACTION WIDTH.         *
204300***************************************************************** 
204400 810-WRITE-ONE-RESULT-ROW.                                        
204500     SET CS-IDX TO CS-SUB.                                  
204600     MOVE SPACES TO RESULT-RECORD.                             
204700     IF SHAPE-IS-NORMALIZED                                    
204800         MOVE CS-DATE (CS-IDX)     TO NR-DATE               
204900         MOVE CS-REGION (CS-IDX)   TO NR-REGION             
205000         MOVE CS-PRODUCT (CS-IDX)  TO NR-PRODUCT            
205100         MOVE CS-SALES (CS-IDX)    TO NR-SALES-N            
205200         MOVE CS-QUANTITY (CS-IDX) TO NR-QTY-N              
205300     ELSE                                                         
205400         MOVE CS-DATE (CS-IDX)     TO FT-DATE               
205500         MOVE CS-REGION (CS-IDX)   TO FT-REGION             
205600         MOVE CS-PRODUCT (CS-IDX)  TO FT-PRODUCT            
205700         MOVE CS-SALES (CS-IDX)    TO FT-SALES              
205800         MOVE CS-QUANTITY (CS-IDX) TO FT-QUANTITY           
205900     END-IF.                                                      
206000     IF NOT DRY-RUN-REQUESTED                                  
206100         WRITE RESULT-FILE-RECORD FROM RESULT-RECORD           
206200     END-IF.                                                      
206300     ADD 1 TO RESULT-ROW-COUNT.                                
206400 810-WRITE-ONE-RESULT-ROW-EXIT.                                   
206500     EXIT.                                                        
206600*                                                                 
206700***************************************************************** 
206800** 860-WRITE-PIPELINE-TOTAL -- ONE "TOTL" RUN-METADATA RECORD AT *
206900** THE END OF A SUCCESSFUL RUN, FOR RPT4000'S GRAND-TOTAL LINE.  *
207000***************************************************************** 
207100 860-WRITE-PIPELINE-TOTAL.                                        
207200     MOVE SPACES TO RUN-METADATA-RECORD.                       
207300     SET MD-TYPE-PIPELINE-TOTAL TO TRUE.                          
207400     MOVE PIPELINE-TOTAL-STEPS TO                              
207500                        MD-TOTAL-STEPS OF MD-PIPELINE-TOTAL-EXT.  
207600     MOVE RESULT-ROW-COUNT     TO                              
207700                        MD-TOTAL-FINAL-ROWS OF                    
207800                            MD-PIPELINE-TOTAL-EXT.                
207900     WRITE RUN-META-FILE-RECORD FROM RUN-METADATA-RECORD.      
208000 860-WRITE-PIPELINE-TOTAL-EXIT.                                   
208100     EXIT.                                                        
208200*                                                                 
208300***************************************************************** 
208400** 950-ABORT-PIPELINE-RUN -- SETS THE ABORT SWITCH SO THE MAIN  * 
208500** LINE SKIPS STRAIGHT TO TERMINATION WITHOUT WRITING RESULT OR  *
208600** TOTAL RECORDS FOR A RUN THAT DID NOT COMPLETE CLEANLY.        *
208700***************************************************************** 
208800 950-ABORT-PIPELINE-RUN.                                          
208900     SET PIPELINE-ABORTED TO TRUE.                             
209000     MOVE SPACES TO RUN-METADATA-RECORD.                       
209100     SET MD-TYPE-ERROR TO TRUE.                                   
209200     MOVE CURRENT-STEP-NUMBER TO MD-ERR-STEP-NUMBER OF         
209300         MD-ERROR-EXT.                                            
209400     MOVE CURRENT-STEP-TYPE   TO MD-ERR-TYPE OF MD-ERROR-EXT.  
209500     MOVE ERROR-MESSAGE       TO MD-ERR-MESSAGE OF             
209600         MD-ERROR-EXT.                                            
209700     WRITE RUN-META-FILE-RECORD FROM RUN-METADATA-RECORD.      
209800 950-ABORT-PIPELINE-RUN-EXIT.                                     
209900     EXIT.                                                        
210000*                                                                 
210100***************************************************************** 
210200** 955-WRITE-STEP-ERROR-LINE -- LOGS THE FAILING STEP ON THE    * 
210300** "STEP" RECORD BEFORE 950 WRITES ITS "ERR " RECORD, SO RPT4000 *
210400** CAN SHOW BOTH THE STEP'S ROW COUNTS AND THE FAILURE TEXT.     *
210500***************************************************************** 
210600 955-WRITE-STEP-ERROR-LINE.                                       
210700     MOVE SPACES                TO RUN-METADATA-RECORD.        
210800     SET MD-TYPE-STEP-LOG       TO TRUE.                          
210900     MOVE CURRENT-STEP-NUMBER TO MD-STEP-NUMBER OF MD-STEP-EXT.
211000     MOVE CURRENT-STEP-TYPE   TO MD-STEP-TYPE OF MD-STEP-EXT.  
211100     MOVE STEP-INPUT-COUNT    TO MD-STEP-INPUT-ROWS OF         
211200         MD-STEP-EXT.                                             
211300     MOVE ZERO                   TO MD-STEP-OUTPUT-ROWS OF        
211400         MD-STEP-EXT.                                             
211500     MOVE ERROR-MESSAGE (1:30) TO MD-STEP-MESSAGE OF           
211600         MD-STEP-EXT.                                             
211700     WRITE RUN-META-FILE-RECORD FROM RUN-METADATA-RECORD.      
211800 955-WRITE-STEP-ERROR-LINE-EXIT.                                  
211900     EXIT.                                                        
212000*                                                                 
212100***************************************************************** 
212200** 990-TERMINATE-RUN -- CLOSES EVERY FILE REGARDLESS OF HOW THE * 
212300** RUN ENDED.                                                    *
212400***************************************************************** 
212500 990-TERMINATE-RUN.                                               
212600     CLOSE TRANSACT-FILE                                          
212700           STEP-PARM-FILE                                         
212800           RESULT-FILE                                            
212900           RUN-META-FILE.                                         
213000 990-TERMINATE-RUN-EXIT.                                          
213100     EXIT.                                                        
213200                                                                  
213300                                                                  
