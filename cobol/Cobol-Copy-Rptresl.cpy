000100******************************************************
000200** RESULT RECORD LAYOUT -- OUTPUT OF A TRANSFORM STEP.*
000300** RS-RECORD-AREA IS REDEFINED ACCORDING TO THE TYPE  *
000400** CODE OF THE STEP THAT PRODUCED IT (CARRIED IN THE  *
000500** MATCHING RUN-METADATA RECORD -- SEE RPTMETA).      *
000600**                                                    *
000700** 1996-04-02 WDB  ORIGINAL LAYOUT.                    *
000800** 1999-02-08 RJH  Y2K REVIEW -- NO DATE FIELDS        *
000900**                 REFORMATTED, NO CHANGE REQUIRED.    *
001000** 2004-12-01 RJH  WIDENED PV-CELL TABLE TO 10 COLUMNS *
001100**                 PER REQUEST TKT 5120 (PRODUCT LINE  *
001200**                 EXPANSION).                         *
001300******************************************************
001400*
001500 01  RESULT-RECORD.
001600     05  RS-RECORD-AREA              PIC X(130).
001700*
001800******************************************************
001900** REDEFINE 1 OF 4 -- AGGREGATE-RESULT.               *
002000******************************************************
002100     05  AGGREGATE-RESULT-AREA REDEFINES RS-RECORD-AREA.
002200         10  AG-KEY-1                PIC X(10).
002300         10  AG-KEY-2                PIC X(10).
002400         10  AG-SALES-AGG            PIC S9(9)V99.
002500         10  AG-QTY-AGG              PIC S9(7)V99.
002600         10  AG-COUNT                PIC 9(07).
002700         10  FILLER                  PIC X(13).
002800*
002900******************************************************
003000** REDEFINE 2 OF 4 -- FILTERED SALES-TRANSACTION.     *
003100******************************************************
003200     05  FILTERED-TRANSACTION-AREA REDEFINES RS-RECORD-AREA.
003300         10  FT-DATE                 PIC X(10).
003400         10  FT-REGION               PIC X(10).
003500         10  FT-PRODUCT              PIC X(10).
003600         10  FT-SALES                PIC S9(7)V99.
003700         10  FT-QUANTITY             PIC S9(5)V99.
003800         10  FILLER                  PIC X(14).
003900*
004000******************************************************
004100** REDEFINE 3 OF 4 -- NORMALIZED-RECORD.               *
004200******************************************************
004300     05  NORMALIZED-RECORD-AREA REDEFINES RS-RECORD-AREA.
004400         10  NR-DATE                 PIC X(10).
004500         10  NR-REGION               PIC X(10).
004600         10  NR-PRODUCT              PIC X(10).
004700         10  NR-SALES-N              PIC S9(3)V9(6).
004800         10  NR-QTY-N                PIC S9(3)V9(6).
004900         10  FILLER                  PIC X(12).
005000*
005100******************************************************
005200** REDEFINE 4 OF 4 -- PIVOT-RESULT.  UP TO 10 DISTINCT *
005300** PIVOT-COLUMN VALUES ARE CARRIED PER ROW -- A STEP   *
005400** REQUESTING A PIVOT-COLUMN WITH MORE THAN 10 DISTINCT*
005500** VALUES IS REJECTED BY 720-DISCOVER-COLUMN-VALUES IN *
005600** TRF2000 RATHER THAN TRUNCATED SILENTLY.             *
005700******************************************************
005800     05  PIVOT-RESULT-AREA REDEFINES RS-RECORD-AREA.
005900         10  PV-INDEX                PIC X(10).
006000         10  PV-CELL-COUNT           PIC 9(02).
006100         10  PV-CELL OCCURS 10 TIMES
006200                     INDEXED BY PV-CELL-IDX
006300                     PIC S9(9)V99.
006400         10  FILLER                  PIC X(08).
006500*
