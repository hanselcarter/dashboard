000100******************************************************
000200** SALES-TRANSACTION RECORD LAYOUT                   *
000300** ONE RECORD PER SALES TRANSACTION FED TO THE       *
000400** TRANSFORM ENGINE.  FIXED RECORD -- ALL RECORDS ON *
000500** TRANSACT CARRY THE SAME FIELD SET.                *
000600**                                                   *
000700** 1996-04-02 WDB  ORIGINAL LAYOUT FOR TRF2000.       *
000800** 1998-11-19 WDB  Y2K -- TR-DATE CONFIRMED 4-DIGIT   *
000900**                 YEAR, NO CHANGE REQUIRED.          *
001000** 2003-06-10 RJH  WIDENED TR-SALES TO S9(7)V99 PER   *
001100**                 REQUEST TKT 4417 (LARGE REGIONAL   *
001200**                 PROMOTIONS EXCEEDED OLD PICTURE).  *
001300******************************************************
001400*
001500 01  SALES-TRANSACTION-RECORD.
001600     05  TR-DATE                     PIC X(10).
001700     05  TR-REGION                   PIC X(10).
001800     05  TR-PRODUCT                  PIC X(10).
001900     05  TR-SALES                    PIC S9(7)V99.
002000     05  TR-QUANTITY                 PIC S9(5)V99.
002100     05  FILLER                      PIC X(04).
002200*
