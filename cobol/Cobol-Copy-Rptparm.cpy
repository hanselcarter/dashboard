000100******************************************************
000200** TRANSFORM-REQUEST RECORD LAYOUT                   *
000300** ONE RECORD PER PIPELINE STEP ON THE STEP-PARM FILE.*
000400** RQ-PARM-AREA IS REDEFINED ACCORDING TO RQ-TYPE-CODE*
000500** -- THE SAME TECHNIQUE USED FOR THE OLD PARAMETER   *
000600** CARDS ON THE CARD-IMAGE JOBS, CARRIED FORWARD HERE *
000700** SO THE STEP FILE CAN BE BUILT WITH A TEXT EDITOR.  *
000800**                                                   *
000900** 1996-04-02 WDB  ORIGINAL LAYOUT.                   *
001000** 1997-09-30 WDB  ADDED RQ-AG-KEY-2 FOR TWO-COLUMN   *
001100**                 GROUP-BY REQUESTED BY REGIONAL     *
001200**                 REPORTING (TKT 2209).              *
001300** 1999-02-08 RJH  Y2K REVIEW -- NO DATE FIELDS ON    *
001400**                 THIS RECORD, NO CHANGE REQUIRED.   *
001500** 2001-07-23 RJH  WIDENED RQ-FL-VALUE TO X(20) AND   *
001600**                 ALLOWED COMMA LISTS FOR THE "IN"   *
001700**                 OPERATOR (TKT 3001).               *
001800******************************************************
001900*
002000 01  TRANSFORM-REQUEST-RECORD.
002100     05  RQ-STEP-NUMBER              PIC 9(03).
002200     05  RQ-TYPE-CODE                PIC X(10).
002300         88  RQ-TYPE-AGGREGATE           VALUE "AGGREGATE ".
002400         88  RQ-TYPE-FILTER              VALUE "FILTER    ".
002500         88  RQ-TYPE-NORMALIZE           VALUE "NORMALIZE ".
002600         88  RQ-TYPE-PIVOT               VALUE "PIVOT     ".
002700         88  RQ-TYPE-IS-KNOWN            VALUES "AGGREGATE "
002800                                                "FILTER    "
002900                                                "NORMALIZE "
003000                                                "PIVOT     ".
003100     05  RQ-PARM-AREA                PIC X(160).
003200*
003300******************************************************
003400** REDEFINE 1 OF 4 -- AGGREGATE STEP PARAMETERS.      *
003500******************************************************
003600     05  RQ-AGGREGATE-PARMS REDEFINES RQ-PARM-AREA.
003700         10  RQ-AG-KEY-1             PIC X(10).
003800         10  RQ-AG-KEY-2             PIC X(10).
003900         10  RQ-AG-FUNC-COUNT        PIC 9(01).
004000         10  RQ-AG-FUNCTION OCCURS 6 TIMES
004100                          INDEXED BY RQ-AG-IDX.
004200             15  RQ-AG-FUNC-COLUMN   PIC X(10).
004300             15  RQ-AG-FUNC-CODE     PIC X(05).
004400         10  FILLER                  PIC X(09).
004500*
004600******************************************************
004700** REDEFINE 2 OF 4 -- FILTER STEP PARAMETERS.         *
004800******************************************************
004900     05  RQ-FILTER-PARMS REDEFINES RQ-PARM-AREA.
005000         10  RQ-FL-COND-COUNT        PIC 9(01).
005100         10  RQ-FL-CONDITION OCCURS 4 TIMES
005200                          INDEXED BY RQ-FL-IDX.
005300             15  RQ-FL-FIELD         PIC X(10).
005400             15  RQ-FL-OPERATOR      PIC X(08).
005500             15  RQ-FL-VALUE         PIC X(20).
005600         10  FILLER                  PIC X(07).
005700*
005800******************************************************
005900** REDEFINE 3 OF 4 -- NORMALIZE STEP PARAMETERS.      *
006000******************************************************
006100     05  RQ-NORMALIZE-PARMS REDEFINES RQ-PARM-AREA.
006200         10  RQ-NR-METHOD            PIC X(08).
006300             88  RQ-NR-MIN-MAX           VALUE "MIN_MAX ".
006400             88  RQ-NR-Z-SCORE           VALUE "Z_SCORE ".
006500             88  RQ-NR-ROBUST            VALUE "ROBUST  ".
006600         10  RQ-NR-COL-COUNT         PIC 9(01).
006700         10  RQ-NR-COLUMN OCCURS 5 TIMES
006800                          INDEXED BY RQ-NR-IDX
006900                          PIC X(10).
007000         10  FILLER                  PIC X(21).
007100*
007200******************************************************
007300** REDEFINE 4 OF 4 -- PIVOT STEP PARAMETERS.          *
007400******************************************************
007500     05  RQ-PIVOT-PARMS REDEFINES RQ-PARM-AREA.
007600         10  RQ-PV-INDEX-COL         PIC X(10).
007700         10  RQ-PV-COLUMNS-COL       PIC X(10).
007800         10  RQ-PV-VALUES-COL        PIC X(10).
007900         10  RQ-PV-AGG-FUNC          PIC X(05).
008000         10  FILLER                  PIC X(15).
008100*
008200     05  FILLER                      PIC X(07).
008300*
