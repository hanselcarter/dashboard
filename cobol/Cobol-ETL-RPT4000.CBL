000100***************************************************************** 
000200** RPT4000 -- PRINTABLE RUN-REPORT FORMATTER FOR TRF2000.       * 
000300** READS THE RUN-METADATA FILE PRODUCED BY A TRF2000 RUN AND    * 
000400** BUILDS A PAGE-FORMATTED REPORT -- RUN HEADER, PER-STEP BODY, * 
000500** PIPELINE STEP LOG, AND (FOR AN AGGREGATE RUN) A CONTROL-BREAK* 
000600** DETAIL LISTING READ BACK FROM THE RESULT FILE.               * 
000700***************************************************************** 
000800 IDENTIFICATION DIVISION.                                         
000900 PROGRAM-ID.    RPT4000.                                          
001000 AUTHOR.        W D BRANNIGAN.                                    
001100 INSTALLATION.  MERIDIAN DATA SERVICES, INC.                      
001200 DATE-WRITTEN.  MAY 1996.                                         
001300 DATE-COMPILED.                                                   
001400 SECURITY.      COMPANY CONFIDENTIAL -- INTERNAL USE ONLY.        
001500*                                                                 
001600***************************************************************** 
001700** CHANGE LOG.                                                  * 
001800**                                                              * 
001900** DATE       BY   TKT/REQ   DESCRIPTION                        * 
002000** ---------- ---- --------- ------------------------------     * 
002100** 1996-05-03 WDB  ------    ORIGINAL PROGRAM.  PRINTS THE      * 
002200**                           AGGREGATE/FILTER SUMMARY ONLY.     * 
002300** 1996-07-08 WDB  ------    ADDED NORMALIZE AND PIVOT BODY     * 
002400**                           PARAGRAPHS TO MATCH TRF2000.       * 
002500** 1996-09-25 WDB  ------    ADDED PIPELINE STEP LOG LINES      * 
002600**                           AND THE PIPELINE TOTAL LINE.       * 
002700** 1998-11-19 WDB  ------    Y2K REVIEW OF ALL DATE FIELDS.     * 
002800**                           HEADING DATE IS DISPLAY ONLY,      * 
002900**                           NEVER COMPARED.  NO CHANGE.        * 
003000** 1999-02-08 RJH  ------    Y2K SIGN-OFF ATTACHED TO JOB       * 
003100**                           DOCUMENTATION.  SEE ABOVE ENTRY.   * 
003200** 2001-07-23 RJH  3001      ADDED 460-PRINT-ERROR-LINE SO A    * 
003300**                           FAILED STEP SHOWS ON THE REPORT    * 
003400**                           INSTEAD OF AN EMPTY RUN.           * 
003500** 2004-12-01 RJH  5120      PIVOT BODY WIDENED TO SHOW THE     * 
003600**                           FULL 10-COLUMN CELL SHAPE.         * 
003700** 2008-08-04 RJH  6650      ADDED UPSI-0 DETAIL-SUPPRESS       * 
003800**                           SWITCH SO OPERATIONS CAN RUN A     * 
003900**                           SUMMARY-ONLY COPY OF A LARGE       * 
004000**                           AGGREGATE REPORT ON REQUEST.       * 
004100***************************************************************** 
004200*                                                                 
004300 ENVIRONMENT DIVISION.                                            
004400 CONFIGURATION SECTION.                                           
004500 SOURCE-COMPUTER.   IBM-4341.                                     
004600 OBJECT-COMPUTER.   IBM-4341.                                     
004700 SPECIAL-NAMES.                                                   
004800     C01 IS TOP-OF-FORM                                           
004900     CLASS DIGITS-CLASS IS "0" THRU "9"                           
005000     UPSI-0 ON STATUS IS DETAIL-SUPPRESSED                     
005100            OFF STATUS IS DETAIL-NOT-SUPPRESSED.               
005200 INPUT-OUTPUT SECTION.                                            
005300 FILE-CONTROL.                                                    
005400     SELECT RUN-META-FILE   ASSIGN TO RUNMETA                     
005500            ORGANIZATION IS LINE SEQUENTIAL                       
005600            FILE STATUS IS RUN-META-STATUS.                    
005700     SELECT RESULT-FILE     ASSIGN TO RESULT                      
005800            ORGANIZATION IS LINE SEQUENTIAL                       
005900            FILE STATUS IS RESULT-STATUS.                      
006000     SELECT RUN-REPORT-FILE ASSIGN TO RPTOUT                      
006100            ORGANIZATION IS LINE SEQUENTIAL                       
006200            FILE STATUS IS RUN-REPORT-STATUS.                  
006300*                                                                 
006400 DATA DIVISION.                                                   
006500 FILE SECTION.                                                    
006600***************************************************************** 
006700** RUN-META-FILE -- THE RUN-METADATA FILE WRITTEN BY TRF2000.   * 
006800***************************************************************** 
006900 FD  RUN-META-FILE                                                
007000     LABEL RECORDS ARE STANDARD                                   
007100     RECORD CONTAINS 93 CHARACTERS.                               
007200 01  RUN-META-FILE-RECORD           PIC X(93).                    
007300*                                                                 
007400***************************************************************** 
007500** RESULT-FILE -- RE-READ FOR THE AGGREGATE CONTROL-BREAK       * 
007600** DETAIL LISTING.  NOT OPENED FOR A NON-AGGREGATE RUN.         * 
007700***************************************************************** 
007800 FD  RESULT-FILE                                                  
007900     LABEL RECORDS ARE STANDARD                                   
008000     RECORD CONTAINS 130 CHARACTERS.                              
008100 01  RESULT-FILE-RECORD             PIC X(130).                   
008200*                                                                 
008300***************************************************************** 
008400** RUN-REPORT-FILE -- THE PRINTABLE REPORT, ONE 132-BYTE        * 
008500** PRINT LINE PER RECORD.                                       * 
008600***************************************************************** 
008700 FD  RUN-REPORT-FILE                                              
008800     LABEL RECORDS ARE STANDARD                                   
008900     RECORD CONTAINS 132 CHARACTERS.                              
009000 01  RUN-REPORT-FILE-RECORD         PIC X(132).                   
009100*                                                                 
009200 WORKING-STORAGE SECTION.                                         
009300***************************************************************** 
009400** COPYBOOKS -- RECORD LAYOUTS SHARED WITH TRF2000.             * 
009500***************************************************************** 
009600 01  RUN-METADATA-RECORD.                                      
009700     COPY "Cobol-Copy-Rptmeta.cpy".                               
009800*                                                                 
009900 01  RESULT-RECORD.                                            
010000     COPY "Cobol-Copy-Rptresl.cpy".                               
010100*                                                                 
010200***************************************************************** 
010300** PROGRAM SWITCHES.                                            * 
010400***************************************************************** 
010500 01  PROGRAM-SWITCHES.                                         
010600     05  RUN-META-EOF-SW          PIC X(01)   VALUE "N".       
010700         88  RUN-META-EOF                     VALUE "Y".       
010800     05  RESULT-EOF-SW            PIC X(01)   VALUE "N".       
010900         88  RESULT-EOF                       VALUE "Y".       
011000     05  FIRST-PAGE-SW            PIC X(01)   VALUE "Y".       
011100         88  FIRST-PAGE                       VALUE "Y".       
011200*                                                                 
011300***************************************************************** 
011400** FILE STATUS FIELDS.                                          * 
011500***************************************************************** 
011600 01  FILE-STATUS-FIELDS.                                       
011700     05  RUN-META-STATUS          PIC X(02)   VALUE SPACES.    
011800     05  RESULT-STATUS            PIC X(02)   VALUE SPACES.    
011900     05  RUN-REPORT-STATUS        PIC X(02)   VALUE SPACES.    
012000*                                                                 
012100***************************************************************** 
012200** PRINT CONTROL -- PAGE AND LINE COUNTERS, ALL COMP PER        * 
012300** SHOP STANDARD.                                               * 
012400***************************************************************** 
012500 01  PRINT-CONTROL COMP.                                       
012600     05  PAGE-COUNT               PIC S9(03)  VALUE ZERO.      
012700     05  LINES-ON-PAGE            PIC S9(03)  VALUE +55.       
012800     05  LINE-COUNT               PIC S9(03)  VALUE +99.       
012900     05  SPACE-CONTROL            PIC S9(01)  VALUE +1.        
013000*                                                                 
013100***************************************************************** 
013200** RUNNING TOTALS FOR THE AGGREGATE CONTROL-BREAK DETAIL.       * 
013300***************************************************************** 
013400 01  AGD-TOTALS COMP.                                          
013500     05  AGD-GROUP-COUNT          PIC S9(07)  VALUE ZERO.      
013600     05  AGD-GRAND-TOTAL          PIC S9(09)  VALUE ZERO.      
013700*                                                                 
013800***************************************************************** 
013900** TODAY'S DATE -- ACCEPT FROM DATE, NOT FUNCTION               * 
014000** CURRENT-DATE.                                                * 
014100***************************************************************** 
014200 01  TODAY-DATE.                                               
014300     05  TODAY-YY                 PIC 9(02).                   
014400     05  TODAY-MM                 PIC 9(02).                   
014500     05  TODAY-DD                 PIC 9(02).                   
014600*                                                                 
014700 01  TODAY-DATE-R REDEFINES TODAY-DATE                      
014800                                     PIC 9(06).                   
014900*                                                                 
015000***************************************************************** 
015100** SHORT TRANSFORM-TYPE VIEW -- FIRST 4 CHARACTERS OF THE       * 
015200** TRANSFORM TYPE, USED ON THE PIPELINE STEP LOG LINE           * 
015300** WHERE THE FULL NAME WOULD NOT FIT THE COLUMN.                * 
015400***************************************************************** 
015500 01  TRANSFORM-TYPE-WORK.                                      
015600     05  TYPE-FULL                PIC X(10).                   
015700 01  TYPE-SHORT-VIEW REDEFINES TRANSFORM-TYPE-WORK          
015800                                     PIC X(04).                   
015900*                                                                 
016000***************************************************************** 
016100** FILTER-RATIO PRINT WORK -- THE RATIO IS CARRIED ON THE       * 
016200** METADATA RECORD AS A 4-PLACE FRACTION.  THE INTEGER          * 
016300** VIEW IS USED TO SHIFT IT TO A WHOLE-NUMBER PERCENT           * 
016400** FOR THE EDITED PRINT FIELD, SAME SHIFT TECHNIQUE             * 
016500** TRF2000 USES FOR ROUNDING.                                   * 
016600***************************************************************** 
016700 01  RATIO-PRINT-WORK.                                         
016800     05  RATIO-PCT                PIC S9(03)V9(04).     
016900 01  RATIO-INTEGER-VIEW REDEFINES RATIO-PRINT-WORK
017000                                     PIC S9(05).
017100*                                                                 
017200 01  RATIO-PERCENT-WORK           PIC S9(05)V99.        
017300*                                                                 
017400***************************************************************** 
017500** PAGE-TOP HEADING -- DATE AND PAGE NUMBER.                    * 
017600***************************************************************** 
017700 01  HEADING-LINE-1.                                           
017800     05  FILLER               PIC X(07) VALUE "DATE:  ".          
017900     05  HL1-MM               PIC 9(02).                          
018000     05  FILLER               PIC X(01) VALUE "/".                
018100     05  HL1-DD               PIC 9(02).                          
018200     05  FILLER               PIC X(01) VALUE "/".                
018300     05  HL1-YY               PIC 9(02).                          
018400     05  FILLER               PIC X(10) VALUE SPACES.             
018500     05  FILLER               PIC X(22)                           
018600             VALUE "TRF2000 RUN REPORT    ".                      
018700     05  FILLER               PIC X(12) VALUE "      PAGE: ".     
018800     05  HL1-PAGE-NUMBER      PIC ZZZ9.                           
018900     05  FILLER               PIC X(69) VALUE SPACES.             
019000*                                                                 
019100***************************************************************** 
019200** PAGE-TOP HEADING, LINE 2 -- PROGRAM ID AND UPSI NOTE.        * 
019300***************************************************************** 
019400 01  HEADING-LINE-2.                                           
019500     05  FILLER               PIC X(09) VALUE "PROGRAM: ".        
019600     05  FILLER               PIC X(10) VALUE "RPT4000   ".       
019700     05  FILLER               PIC X(20)                           
019800             VALUE "                    ".                        
019900     05  FILLER               PIC X(33)                           
020000             VALUE "DETAIL SUPPRESSED BY UPSI-0: ".               
020100     05  HL2-SUPPRESS-FLAG    PIC X(01).                          
020200     05  FILLER               PIC X(59) VALUE SPACES.             
020300*                                                                 
020400***************************************************************** 
020500** RUN HEADER -- PRINTED WHEN THE SUMMARY RECORD FOR A STEP     * 
020600** IS READ.  SHOWS THE TRANSFORM TYPE AND THE ORIGINAL/         * 
020700** RESULT ROW COUNTS COMMON TO EVERY TRANSFORM TYPE.            * 
020800***************************************************************** 
020900 01  RUN-HEADER-LINE.                                          
021000     05  FILLER               PIC X(02) VALUE SPACES.             
021100     05  FILLER               PIC X(12) VALUE "TRANSFORM: ".      
021200     05  RH-TRANSFORM-TYPE    PIC X(10).                          
021300     05  FILLER               PIC X(04) VALUE SPACES.             
021400     05  FILLER               PIC X(15) VALUE "ORIGINAL ROWS: ".  
021500     05  RH-ORIGINAL-ROWS     PIC ZZZ,ZZ9.                        
021600     05  FILLER               PIC X(04) VALUE SPACES.             
021700     05  FILLER               PIC X(13) VALUE "RESULT ROWS: ".    
021800     05  RH-RESULT-ROWS       PIC ZZZ,ZZ9.                        
021900     05  FILLER               PIC X(58) VALUE SPACES.             
022000*                                                                 
022100***************************************************************** 
022200** AGGREGATE BODY LINE -- KEY COLUMN(S) AND FUNCTION CODES.     * 
022300***************************************************************** 
022400 01  AGGREGATE-BODY-LINE.                                      
022500     05  FILLER               PIC X(04) VALUE SPACES.             
022600     05  FILLER               PIC X(11) VALUE "GROUP BY: ".       
022700     05  AB-KEY-1             PIC X(10).                          
022800     05  FILLER               PIC X(01) VALUE SPACES.             
022900     05  AB-KEY-2             PIC X(10).                          
023000     05  FILLER               PIC X(04) VALUE SPACES.             
023100     05  FILLER               PIC X(16) VALUE "FUNCTION CODES: ". 
023200     05  AB-FUNC-LIST         PIC X(30).                          
023300     05  FILLER               PIC X(46) VALUE SPACES.             
023400*                                                                 
023500***************************************************************** 
023600** FILTER BODY LINE -- THE KEEP RATIO, COMPUTED AS A WHOLE      * 
023700** PERCENT FOR THE PRINTED LINE.                                * 
023800***************************************************************** 
023900 01  FILTER-BODY-LINE.                                         
024000     05  FILLER               PIC X(04) VALUE SPACES.             
024100     05  FILLER               PIC X(19)                           
024200             VALUE "ROWS KEPT/TESTED: ".                          
024300     05  FB-RATIO-PERCENT     PIC ZZ9.99.                         
024400     05  FILLER               PIC X(01) VALUE "%".                
024500     05  FILLER               PIC X(102) VALUE SPACES.            
024600*                                                                 
024700***************************************************************** 
024800** NORMALIZE BODY LINE -- METHOD AND ORIGINAL COLUMN STATS.     * 
024900***************************************************************** 
025000 01  NORMALIZE-BODY-LINE.                                      
025100     05  FILLER               PIC X(04) VALUE SPACES.             
025200     05  FILLER               PIC X(09) VALUE "METHOD: ".         
025300     05  NB-METHOD            PIC X(08).                          
025400     05  FILLER               PIC X(03) VALUE SPACES.             
025500     05  FILLER               PIC X(17) VALUE "ORIGINAL MEAN: ".  
025600     05  NB-ORIG-MEAN         PIC Z,ZZZ,ZZ9.9999-.                
025700     05  FILLER               PIC X(02) VALUE SPACES.             
025800     05  FILLER               PIC X(16) VALUE "ORIGINAL STD: ".   
025900     05  NB-ORIG-STD          PIC Z,ZZZ,ZZ9.9999-.                
026000     05  FILLER               PIC X(43) VALUE SPACES.             
026100*                                                                 
026200***************************************************************** 
026300** PIVOT BODY LINE -- INDEX/COLUMNS/VALUES FIELDS AND THE       * 
026400** AGGREGATE FUNCTION APPLIED TO EACH CELL.                     * 
026500***************************************************************** 
026600 01  PIVOT-BODY-LINE.                                          
026700     05  FILLER               PIC X(04) VALUE SPACES.             
026800     05  FILLER               PIC X(07) VALUE "INDEX ".           
026900     05  PB-INDEX-COL         PIC X(10).                          
027000     05  FILLER               PIC X(02) VALUE SPACES.             
027100     05  FILLER               PIC X(09) VALUE "COLUMNS ".         
027200     05  PB-COLUMNS-COL       PIC X(10).                          
027300     05  FILLER               PIC X(02) VALUE SPACES.             
027400     05  FILLER               PIC X(08) VALUE "VALUES ".          
027500     05  PB-VALUES-COL        PIC X(10).                          
027600     05  FILLER               PIC X(02) VALUE SPACES.             
027700     05  FILLER               PIC X(06) VALUE "FUNC ".            
027800     05  PB-AGG-FUNC          PIC X(05).                          
027900     05  FILLER               PIC X(57) VALUE SPACES.             
028000*                                                                 
028100***************************************************************** 
028200** PIPELINE STEP LOG LINE -- ONE PER STEP OF A CHAINED RUN.     * 
028300***************************************************************** 
028400 01  STEP-LOG-LINE.                                            
028500     05  FILLER               PIC X(04) VALUE SPACES.             
028600     05  FILLER               PIC X(06) VALUE "STEP ".            
028700     05  SL-STEP-NUMBER       PIC ZZ9.                            
028800     05  FILLER               PIC X(02) VALUE SPACES.             
028900     05  SL-STEP-TYPE         PIC X(04).                          
029000     05  FILLER               PIC X(02) VALUE SPACES.             
029100     05  FILLER               PIC X(13) VALUE "INPUT ROWS: ".     
029200     05  SL-INPUT-ROWS        PIC ZZZ,ZZ9.                        
029300     05  FILLER               PIC X(02) VALUE SPACES.             
029400     05  FILLER               PIC X(14) VALUE "OUTPUT ROWS: ".    
029500     05  SL-OUTPUT-ROWS       PIC ZZZ,ZZ9.                        
029600     05  FILLER               PIC X(02) VALUE SPACES.             
029700     05  SL-MESSAGE           PIC X(30).                          
029800     05  FILLER               PIC X(36) VALUE SPACES.             
029900*                                                                 
030000***************************************************************** 
030100** PIPELINE TOTAL LINE -- WRITTEN ONCE AT THE END OF A          * 
030200** CHAINED RUN THAT COMPLETED CLEANLY.                          * 
030300***************************************************************** 
030400 01  PIPELINE-TOTAL-LINE.                                      
030500     05  FILLER               PIC X(04) VALUE SPACES.             
030600     05  FILLER               PIC X(20)                           
030700             VALUE "PIPELINE COMPLETE. ".                         
030800     05  FILLER               PIC X(14) VALUE "STEPS RUN: ".      
030900     05  TL-TOTAL-STEPS       PIC ZZ9.                            
031000     05  FILLER               PIC X(04) VALUE SPACES.             
031100     05  FILLER               PIC X(18) VALUE "FINAL ROW COUNT: ".
031200     05  TL-FINAL-ROWS        PIC ZZZ,ZZ9.                        
031300     05  FILLER               PIC X(62) VALUE SPACES.             
031400*                                                                 
031500***************************************************************** 
031600** ERROR LINE -- WRITTEN WHEN A STEP FAILS AND THE RUN          * 
031700** ABORTS.  NO FURTHER DETAIL OR TOTAL LINES FOLLOW IT.         * 
031800***************************************************************** 
031900 01  ERROR-LINE.                                               
032000     05  FILLER               PIC X(04) VALUE SPACES.             
032100     05  FILLER               PIC X(14) VALUE "*** STEP ".        
032200     05  EL-STEP-NUMBER       PIC ZZ9.                            
032300     05  FILLER               PIC X(01) VALUE SPACES.             
032400     05  EL-STEP-TYPE         PIC X(10).                          
032500     05  FILLER               PIC X(09) VALUE "FAILED: ".         
032600     05  EL-MESSAGE           PIC X(47).                          
032700     05  FILLER               PIC X(03) VALUE " **".              
032800     05  FILLER               PIC X(41) VALUE SPACES.             
032900*                                                                 
033000***************************************************************** 
033100** AGGREGATE CONTROL-BREAK DETAIL LINE -- ONE PER GROUP,        * 
033200** READ BACK FROM THE RESULT FILE.                              * 
033300***************************************************************** 
033400 01  AGGREGATE-DETAIL-LINE.                                    
033500     05  FILLER               PIC X(04) VALUE SPACES.             
033600     05  AD-KEY-1             PIC X(10).                          
033700     05  FILLER               PIC X(01) VALUE SPACES.             
033800     05  AD-KEY-2             PIC X(10).                          
033900     05  FILLER               PIC X(03) VALUE SPACES.             
034000     05  FILLER               PIC X(07) VALUE "SALES ".           
034100     05  AD-SALES-AGG         PIC ZZZ,ZZZ,ZZ9.99-.                
034200     05  FILLER               PIC X(02) VALUE SPACES.             
034300     05  FILLER               PIC X(05) VALUE "QTY ".             
034400     05  AD-QTY-AGG           PIC Z,ZZZ,ZZ9.99-.                  
034500     05  FILLER               PIC X(02) VALUE SPACES.             
034600     05  FILLER               PIC X(07) VALUE "COUNT ".           
034700     05  AD-COUNT             PIC ZZZ,ZZ9.                        
034800     05  FILLER               PIC X(46) VALUE SPACES.             
034900*                                                                 
035000***************************************************************** 
035100** AGGREGATE GRAND-TOTAL LINE -- CLOSES THE CONTROL-BREAK       * 
035200** DETAIL WITH THE TOTAL RECORD COUNT ACROSS ALL GROUPS.        * 
035300***************************************************************** 
035400 01  AGGREGATE-TOTAL-LINE.                                     
035500     05  FILLER               PIC X(04) VALUE SPACES.             
035600     05  FILLER               PIC X(20)                           
035700             VALUE "GRAND TOTAL GROUPS: ".                        
035800     05  GT-GROUP-COUNT       PIC ZZZ,ZZ9.                        
035900     05  FILLER               PIC X(04) VALUE SPACES.             
036000     05  FILLER               PIC X(22)                           
036100             VALUE "GRAND TOTAL RECORDS: ".                       
036200     05  GT-RECORD-COUNT      PIC ZZZ,ZZZ,ZZ9.                    
036300     05  FILLER               PIC X(64) VALUE SPACES.             
036400*                                                                 
036500                                                                  
036600PROCEDURE DIVISION.                                               
036700*                                                                 
036800***************************************************************** 
036900** MAIN LINE.  OPEN THE THREE FILES, FORMAT THE PAGE            * 
037000** HEADING, THEN READ THE RUN-METADATA FILE UNTIL EOF,          * 
037100** PRINTING ONE BODY SECTION PER RECORD.  AGGREGATE DETAIL      * 
037200** IS PRINTED FROM A SEPARATE PASS OF THE RESULT FILE           * 
037300** AFTER ITS MAIN RECORD IS WRITTEN (SEE 500 BELOW).            * 
037400***************************************************************** 
037500 000-FORMAT-RUN-REPORT.                                           
037600     PERFORM 100-INITIALIZE-REPORT                                
037700     PERFORM 200-READ-RUN-META-RECORD                             
037800     PERFORM 300-PRINT-ONE-METADATA-RECORD                        
037900         WITH TEST AFTER UNTIL RUN-META-EOF                    
038000     PERFORM 900-TERMINATE-REPORT                                 
038100     STOP RUN.                                                    
038200*                                                                 
038300 000-FORMAT-RUN-REPORT-EXIT.                                      
038400     EXIT.                                                        
038500*                                                                 
038600***************************************************************** 
038700** OPEN THE FILES, ESTABLISH TODAY'S DATE FOR THE PAGE          * 
038800** HEADING, AND PRINT THE FIRST PAGE HEADING.                   * 
038900***************************************************************** 
039000 100-INITIALIZE-REPORT.                                           
039100     OPEN INPUT  RUN-META-FILE                                    
039200     OPEN OUTPUT RUN-REPORT-FILE                                  
039300     IF RUN-META-STATUS NOT = "00"                             
039400         DISPLAY "RPT4000 -- RUN-META-FILE OPEN ERROR "           
039500                 RUN-META-STATUS                               
039600         STOP RUN                                                 
039700     END-IF                                                       
039800     ACCEPT TODAY-DATE-R FROM DATE                             
039900     MOVE 1 TO PAGE-COUNT                                      
040000     MOVE 99 TO LINE-COUNT                                     
040100     SET FIRST-PAGE TO TRUE                                    
040200     PERFORM 700-WRITE-PAGE-HEADING.                              
040300*                                                                 
040400 100-INITIALIZE-REPORT-EXIT.                                      
040500     EXIT.                                                        
040600*                                                                 
040700***************************************************************** 
040800** READ THE NEXT RUN-METADATA RECORD.  AT END, SET THE          * 
040900** EOF SWITCH RATHER THAN ABORTING -- THIS IS THE NORMAL        * 
041000** LOOP-TERMINATION PATH, NOT AN ERROR.                         * 
041100***************************************************************** 
041200 200-READ-RUN-META-RECORD.                                        
041300     READ RUN-META-FILE INTO RUN-METADATA-RECORD               
041400         AT END                                                   
041500             SET RUN-META-EOF TO TRUE                          
041600         NOT AT END                                               
041700             ADD 1 TO LINE-COUNT                               
041800     END-READ.                                                    
041900*                                                                 
042000 200-READ-RUN-META-RECORD-EXIT.                                   
042100     EXIT.                                                        
042200*                                                                 
042300***************************************************************** 
042400** DISPATCH ON RECORD TYPE.  A MAIN RECORD GETS THE RUN         * 
042500** HEADER PLUS A TYPE-SPECIFIC BODY LINE; STEP, TOTL AND        * 
042600** ERR RECORDS EACH GET ONE LINE OF THEIR OWN.                  * 
042700***************************************************************** 
042800 300-PRINT-ONE-METADATA-RECORD.                                   
042900     IF LINE-COUNT > LINES-ON-PAGE                          
043000         PERFORM 700-WRITE-PAGE-HEADING                           
043100     END-IF                                                       
043200     EVALUATE TRUE                                                
043300         WHEN MD-TYPE-SUMMARY                                     
043400             PERFORM 310-PRINT-RUN-HEADER                         
043500             PERFORM 320-PRINT-METADATA-BODY                      
043600         WHEN MD-TYPE-STEP-LOG                                    
043700             PERFORM 400-PRINT-PIPELINE-STEP-LINE                 
043800         WHEN MD-TYPE-PIPELINE-TOTAL                              
043900             PERFORM 450-PRINT-PIPELINE-TOTAL-LINE                
044000         WHEN MD-TYPE-ERROR                                       
044100             PERFORM 460-PRINT-ERROR-LINE                         
044200     END-EVALUATE                                                 
044300     PERFORM 200-READ-RUN-META-RECORD.                            
044400*                                                                 
044500 300-PRINT-ONE-METADATA-RECORD-EXIT.                              
044600     EXIT.                                                        
044700*                                                                 
044800 310-PRINT-RUN-HEADER.                                            
044900     MOVE SPACES TO RUN-HEADER-LINE                            
045000     MOVE MD-TRANSFORM-TYPE TO RH-TRANSFORM-TYPE                  
045100     MOVE MD-ORIGINAL-ROWS  TO RH-ORIGINAL-ROWS                   
045200     MOVE MD-RESULT-ROWS    TO RH-RESULT-ROWS                     
045300     MOVE RUN-HEADER-LINE TO RUN-REPORT-FILE-RECORD            
045400     PERFORM 710-WRITE-REPORT-LINE.                               
045500*                                                                 
045600 310-PRINT-RUN-HEADER-EXIT.                                       
045700     EXIT.                                                        
045800*                                                                 
045900***************************************************************** 
046000** BODY LINE SELECTED BY THE TRANSFORM TYPE CARRIED ON THE      * 
046100** MAIN RECORD.  UNRECOGNIZED TYPES PRINT NO BODY LINE --       * 
046200** THE RUN HEADER ALONE STILL TELLS THE STORY.                  * 
046300***************************************************************** 
046400 320-PRINT-METADATA-BODY.                                         
046500     EVALUATE MD-TRANSFORM-TYPE                                   
046600         WHEN "AGGREGATE "                                        
046700             PERFORM 321-PRINT-AGGREGATE-BODY                     
046800         WHEN "FILTER    "                                        
046900             PERFORM 322-PRINT-FILTER-BODY                        
047000         WHEN "NORMALIZE "                                        
047100             PERFORM 323-PRINT-NORMALIZE-BODY                     
047200         WHEN "PIVOT     "                                        
047300             PERFORM 324-PRINT-PIVOT-BODY                         
047400     END-EVALUATE.                                                
047500*                                                                 
047600 320-PRINT-METADATA-BODY-EXIT.                                    
047700     EXIT.                                                        
047800*                                                                 
047900 321-PRINT-AGGREGATE-BODY.                                        
048000     MOVE SPACES TO AGGREGATE-BODY-LINE                        
048100     MOVE MD-AG-KEY-1     TO AB-KEY-1                             
048200     MOVE MD-AG-KEY-2     TO AB-KEY-2                             
048300     MOVE MD-AG-FUNC-LIST TO AB-FUNC-LIST                         
048400     MOVE AGGREGATE-BODY-LINE TO RUN-REPORT-FILE-RECORD        
048500     PERFORM 710-WRITE-REPORT-LINE                                
048600     IF NOT DETAIL-SUPPRESSED                                  
048700         PERFORM 500-PRINT-AGGREGATE-DETAIL                       
048800     END-IF.                                                      
048900*                                                                 
049000 321-PRINT-AGGREGATE-BODY-EXIT.                                   
049100     EXIT.                                                        
049200*                                                                 
049300 322-PRINT-FILTER-BODY.                                           
049400     MOVE SPACES TO FILTER-BODY-LINE                           
049500     MOVE MD-FILTER-RATIO TO RATIO-PCT                         
049600     COMPUTE RATIO-PERCENT-WORK ROUNDED =                      
049700         RATIO-PCT * 100                                       
049800     MOVE RATIO-PERCENT-WORK TO FB-RATIO-PERCENT               
049900     MOVE FILTER-BODY-LINE TO RUN-REPORT-FILE-RECORD           
050000     PERFORM 710-WRITE-REPORT-LINE.                               
050100*                                                                 
050200 322-PRINT-FILTER-BODY-EXIT.                                      
050300     EXIT.                                                        
050400*                                                                 
050500 323-PRINT-NORMALIZE-BODY.                                        
050600     MOVE SPACES TO NORMALIZE-BODY-LINE                        
050700     MOVE MD-NR-METHOD    TO NB-METHOD                            
050800     MOVE MD-NR-ORIG-MEAN TO NB-ORIG-MEAN                         
050900     MOVE MD-NR-ORIG-STD  TO NB-ORIG-STD                          
051000     MOVE NORMALIZE-BODY-LINE TO RUN-REPORT-FILE-RECORD        
051100     PERFORM 710-WRITE-REPORT-LINE.                               
051200*                                                                 
051300 323-PRINT-NORMALIZE-BODY-EXIT.                                   
051400     EXIT.                                                        
051500*                                                                 
051600 324-PRINT-PIVOT-BODY.                                            
051700     MOVE SPACES TO PIVOT-BODY-LINE                            
051800     MOVE MD-PV-INDEX-COL   TO PB-INDEX-COL                       
051900     MOVE MD-PV-COLUMNS-COL TO PB-COLUMNS-COL                     
052000     MOVE MD-PV-VALUES-COL  TO PB-VALUES-COL                      
052100     MOVE MD-PV-AGG-FUNC    TO PB-AGG-FUNC                        
052200     MOVE PIVOT-BODY-LINE TO RUN-REPORT-FILE-RECORD            
052300     PERFORM 710-WRITE-REPORT-LINE.                               
052400*                                                                 
052500 324-PRINT-PIVOT-BODY-EXIT.                                       
052600     EXIT.                                                        
052700*                                                                 
052800 400-PRINT-PIPELINE-STEP-LINE.                                    
052900     MOVE SPACES TO STEP-LOG-LINE                              
053000     MOVE MD-STEP-NUMBER      TO SL-STEP-NUMBER                   
053100     MOVE MD-STEP-TYPE        TO TYPE-FULL                     
053200     MOVE TYPE-SHORT-VIEW  TO SL-STEP-TYPE                     
053300     MOVE MD-STEP-INPUT-ROWS  TO SL-INPUT-ROWS                    
053400     MOVE MD-STEP-OUTPUT-ROWS TO SL-OUTPUT-ROWS                   
053500     MOVE MD-STEP-MESSAGE     TO SL-MESSAGE                       
053600     MOVE STEP-LOG-LINE TO RUN-REPORT-FILE-RECORD              
053700     PERFORM 710-WRITE-REPORT-LINE.                               
053800*                                                                 
053900 400-PRINT-PIPELINE-STEP-LINE-EXIT.                               
054000     EXIT.                                                        
054100*                                                                 
054200 450-PRINT-PIPELINE-TOTAL-LINE.                                   
054300     MOVE SPACES TO PIPELINE-TOTAL-LINE                        
054400     MOVE MD-TOTAL-STEPS      TO TL-TOTAL-STEPS                   
054500     MOVE MD-TOTAL-FINAL-ROWS TO TL-FINAL-ROWS                    
054600     MOVE PIPELINE-TOTAL-LINE TO RUN-REPORT-FILE-RECORD        
054700     PERFORM 710-WRITE-REPORT-LINE.                               
054800*                                                                 
054900 450-PRINT-PIPELINE-TOTAL-LINE-EXIT.                              
055000     EXIT.                                                        
055100*                                                                 
055200 460-PRINT-ERROR-LINE.                                            
055300     MOVE SPACES TO ERROR-LINE                                 
055400     MOVE MD-ERR-STEP-NUMBER TO EL-STEP-NUMBER                    
055500     MOVE MD-ERR-TYPE        TO EL-STEP-TYPE                      
055600     MOVE MD-ERR-MESSAGE     TO EL-MESSAGE                        
055700     MOVE ERROR-LINE TO RUN-REPORT-FILE-RECORD                 
055800     PERFORM 710-WRITE-REPORT-LINE.                               
055900*                                                                 
056000 460-PRINT-ERROR-LINE-EXIT.                                       
056100     EXIT.                                                        
056200*                                                                 
056300***************************************************************** 
056400** AGGREGATE CONTROL-BREAK DETAIL -- RE-OPENS THE RESULT        * 
056500** FILE FROM THE TOP AND PRINTS EVERY AGGREGATE-RESULT          * 
056600** RECORD IN IT.  THE RESULT FILE HOLDS ONLY ONE STEP'S         * 
056700** OUTPUT AT A TIME SO NO KEY-BREAK TEST AGAINST THE            * 
056800** METADATA RECORD IS NEEDED -- EVERY RECORD ON THE FILE        * 
056900** BELONGS TO THE AGGREGATE STEP JUST SUMMARIZED.               * 
057000***************************************************************** 
057100 500-PRINT-AGGREGATE-DETAIL.                                      
057200     MOVE ZERO TO AGD-GROUP-COUNT AGD-GRAND-TOTAL           
057300     OPEN INPUT RESULT-FILE                                       
057400     IF RESULT-STATUS NOT = "00"                               
057500         DISPLAY "RPT4000 -- RESULT-FILE OPEN ERROR "             
057600                 RESULT-STATUS                                 
057700     ELSE                                                         
057800         MOVE "N" TO RESULT-EOF-SW                             
057900         PERFORM 510-READ-RESULT-RECORD                           
058000         PERFORM 520-PRINT-AGGREGATE-GROUP                        
058100             WITH TEST AFTER UNTIL RESULT-EOF                  
058200         PERFORM 530-PRINT-AGGREGATE-TOTAL                        
058300         CLOSE RESULT-FILE                                        
058400     END-IF.                                                      
058500*                                                                 
058600 500-PRINT-AGGREGATE-DETAIL-EXIT.                                 
058700     EXIT.                                                        
058800*                                                                 
058900 510-READ-RESULT-RECORD.                                          
059000     READ RESULT-FILE INTO RESULT-RECORD                       
059100         AT END                                                   
059200             SET RESULT-EOF TO TRUE                            
059300         NOT AT END                                               
059400             ADD 1 TO AGD-GROUP-COUNT                          
059500     END-READ.                                                    
059600*                                                                 
059700 510-READ-RESULT-RECORD-EXIT.                                     
059800     EXIT.                                                        
059900*                                                                 
060000 520-PRINT-AGGREGATE-GROUP.                                       
060100     IF LINE-COUNT > LINES-ON-PAGE                          
060200         PERFORM 700-WRITE-PAGE-HEADING                           
060300     END-IF                                                       
060400     MOVE SPACES TO AGGREGATE-DETAIL-LINE                      
060500     MOVE AG-KEY-1     TO AD-KEY-1                                
060600     MOVE AG-KEY-2     TO AD-KEY-2                                
060700     MOVE AG-SALES-AGG TO AD-SALES-AGG                            
060800     MOVE AG-QTY-AGG   TO AD-QTY-AGG                              
060900     MOVE AG-COUNT     TO AD-COUNT                                
061000     ADD AG-COUNT TO AGD-GRAND-TOTAL                           
061100     MOVE AGGREGATE-DETAIL-LINE TO RUN-REPORT-FILE-RECORD      
061200     PERFORM 710-WRITE-REPORT-LINE                                
061300     PERFORM 510-READ-RESULT-RECORD.                              
061400*                                                                 
061500 520-PRINT-AGGREGATE-GROUP-EXIT.                                  
061600     EXIT.                                                        
061700*                                                                 
061800 530-PRINT-AGGREGATE-TOTAL.                                       
061900     MOVE SPACES TO AGGREGATE-TOTAL-LINE                       
062000     MOVE AGD-GROUP-COUNT TO GT-GROUP-COUNT                    
062100     MOVE AGD-GRAND-TOTAL TO GT-RECORD-COUNT                   
062200     MOVE AGGREGATE-TOTAL-LINE TO RUN-REPORT-FILE-RECORD       
062300     PERFORM 710-WRITE-REPORT-LINE.                               
062400*                                                                 
062500 530-PRINT-AGGREGATE-TOTAL-EXIT.                                  
062600     EXIT.                                                        
062700*                                                                 
062800***************************************************************** 
062900** WRITE A NEW PAGE HEADING.  ADVANCES TO THE TOP OF FORM       * 
063000** (C01) EXCEPT ON THE VERY FIRST PAGE, WHERE THE FORM IS       * 
063100** ALREADY POSITIONED AT THE TOP BY THE OPERATOR.               * 
063200***************************************************************** 
063300 700-WRITE-PAGE-HEADING.                                          
063400     ADD 1 TO PAGE-COUNT                                       
063500     MOVE PAGE-COUNT TO HL1-PAGE-NUMBER                        
063600     MOVE TODAY-MM TO HL1-MM                                   
063700     MOVE TODAY-DD TO HL1-DD                                   
063800     MOVE TODAY-YY TO HL1-YY                                   
063900     IF DETAIL-SUPPRESSED                                      
064000         MOVE "Y" TO HL2-SUPPRESS-FLAG                            
064100     ELSE                                                         
064200         MOVE "N" TO HL2-SUPPRESS-FLAG                            
064300     END-IF                                                       
064400     IF FIRST-PAGE                                             
064500         WRITE RUN-REPORT-FILE-RECORD FROM HEADING-LINE-1      
064600             AFTER ADVANCING C01                                  
064700         MOVE "N" TO FIRST-PAGE-SW                             
064800     ELSE                                                         
064900         WRITE RUN-REPORT-FILE-RECORD FROM HEADING-LINE-1      
065000             AFTER ADVANCING PAGE                                 
065100     END-IF                                                       
065200     WRITE RUN-REPORT-FILE-RECORD FROM HEADING-LINE-2          
065300         AFTER ADVANCING 1 LINE                                   
065400     MOVE SPACES TO RUN-REPORT-FILE-RECORD                        
065500     WRITE RUN-REPORT-FILE-RECORD AFTER ADVANCING 1 LINE          
065600     MOVE 4 TO LINE-COUNT.                                     
065700*                                                                 
065800 700-WRITE-PAGE-HEADING-EXIT.                                     
065900     EXIT.                                                        
066000*                                                                 
066100***************************************************************** 
066200** WRITE ONE DETAIL OR TOTAL LINE AND BUMP THE LINE COUNT       * 
066300** SO 300 AND 520 KNOW WHEN TO CALL FOR A NEW HEADING.          * 
066400***************************************************************** 
066500 710-WRITE-REPORT-LINE.                                           
066600     WRITE RUN-REPORT-FILE-RECORD AFTER ADVANCING 1 LINE          
066700     ADD 1 TO LINE-COUNT.                                      
066800*                                                                 
066900 710-WRITE-REPORT-LINE-EXIT.                                      
067000     EXIT.                                                        
067100*                                                                 
067200***************************************************************** 
067300** CLOSE THE FILES AND RETURN CONTROL TO THE OPERATING          * 
067400** SYSTEM.                                                      * 
067500***************************************************************** 
067600 900-TERMINATE-REPORT.                                            
067700     CLOSE RUN-META-FILE                                          
067800     CLOSE RUN-REPORT-FILE.                                       
067900*                                                                 
068000 900-TERMINATE-REPORT-EXIT.                                       
068100     EXIT.                                                        
