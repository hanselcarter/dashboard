000100******************************************************
000200** RUN-METADATA RECORD LAYOUT.                        *
000300** ONE "MAIN" RECORD PER TRANSFORM STEP, ONE "STEP"    *
000400** RECORD PER PIPELINE STEP LOG LINE, ONE "TOTL"       *
000500** RECORD AT END OF A PIPELINE RUN, AND ONE "ERR "     *
000600** RECORD IF A STEP FAILS.  RPT4000 READS THIS FILE TO *
000700** BUILD THE PRINTABLE RUN REPORT.                     *
000800**                                                     *
000900** 1996-04-02 WDB  ORIGINAL LAYOUT.                    *
001000** 1999-02-08 RJH  Y2K REVIEW -- NO CHANGE REQUIRED.   *
001100** 2001-07-23 RJH  ADDED MD-ERROR-EXT SO A FAILED STEP *
001200**                 LOGS ITS STEP NUMBER, TYPE AND      *
001300**                 MESSAGE ON THE SAME FILE (TKT 3001).*
001400******************************************************
001500*
001600 01  RUN-METADATA-RECORD.
001700     05  MD-RECORD-TYPE              PIC X(04).
001800         88  MD-TYPE-SUMMARY             VALUE "MAIN".
001900         88  MD-TYPE-STEP-LOG            VALUE "STEP".
002000         88  MD-TYPE-PIPELINE-TOTAL      VALUE "TOTL".
002100         88  MD-TYPE-ERROR               VALUE "ERR ".
002200     05  MD-ORIGINAL-ROWS            PIC 9(07).
002300     05  MD-RESULT-ROWS              PIC 9(07).
002400     05  MD-TRANSFORM-TYPE           PIC X(10).
002500     05  MD-FILTER-RATIO             PIC 9V9(04).
002600     05  MD-EXT-AREA                 PIC X(60).
002700*
002800******************************************************
002900** REDEFINE 1 OF 5 -- AGGREGATE METADATA EXTENSION.    *
003000******************************************************
003100     05  MD-AGGREGATE-EXT REDEFINES MD-EXT-AREA.
003200         10  MD-AG-KEY-1             PIC X(10).
003300         10  MD-AG-KEY-2             PIC X(10).
003400         10  MD-AG-FUNC-LIST         PIC X(30).
003500         10  FILLER                  PIC X(10).
003600*
003700******************************************************
003800** REDEFINE 2 OF 5 -- NORMALIZE METADATA EXTENSION.    *
003900******************************************************
004000     05  MD-NORMALIZE-EXT REDEFINES MD-EXT-AREA.
004100         10  MD-NR-METHOD            PIC X(08).
004200         10  MD-NR-COL-COUNT         PIC 9(01).
004300         10  MD-NR-ORIG-MEAN         PIC S9(7)V9(04).
004400         10  MD-NR-ORIG-STD          PIC S9(7)V9(04).
004500         10  MD-NR-NORM-MEAN         PIC S9(3)V9(06).
004600         10  MD-NR-NORM-STD          PIC S9(3)V9(06).
004700         10  FILLER                  PIC X(11).
004800*
004900******************************************************
005000** REDEFINE 3 OF 5 -- PIVOT METADATA EXTENSION.        *
005100******************************************************
005200     05  MD-PIVOT-EXT REDEFINES MD-EXT-AREA.
005300         10  MD-PV-INDEX-COL         PIC X(10).
005400         10  MD-PV-COLUMNS-COL       PIC X(10).
005500         10  MD-PV-VALUES-COL        PIC X(10).
005600         10  MD-PV-AGG-FUNC          PIC X(05).
005700         10  FILLER                  PIC X(25).
005800*
005900******************************************************
006000** REDEFINE 4 OF 5 -- PIPELINE STEP LOG LINE.          *
006100******************************************************
006200     05  MD-STEP-EXT REDEFINES MD-EXT-AREA.
006300         10  MD-STEP-NUMBER          PIC 9(03).
006400         10  MD-STEP-TYPE            PIC X(10).
006500         10  MD-STEP-INPUT-ROWS      PIC 9(07).
006600         10  MD-STEP-OUTPUT-ROWS     PIC 9(07).
006700         10  MD-STEP-MESSAGE         PIC X(30).
006800         10  FILLER                  PIC X(03).
006900*
007000******************************************************
007100** REDEFINE 5 OF 5 -- PIPELINE RUN TOTAL / ERROR LINE. *
007200** MD-PIPELINE-TOTAL-EXT IS USED WHEN MD-TYPE-PIPELINE *
007300** -TOTAL, MD-ERROR-EXT WHEN MD-TYPE-ERROR.            *
007400******************************************************
007500     05  MD-PIPELINE-TOTAL-EXT REDEFINES MD-EXT-AREA.
007600         10  MD-TOTAL-STEPS          PIC 9(03).
007700         10  MD-TOTAL-FINAL-ROWS     PIC 9(07).
007800         10  FILLER                  PIC X(50).
007900*
008000     05  MD-ERROR-EXT REDEFINES MD-EXT-AREA.
008100         10  MD-ERR-STEP-NUMBER      PIC 9(03).
008200         10  MD-ERR-TYPE             PIC X(10).
008300         10  MD-ERR-MESSAGE          PIC X(47).
008400*
